000100******************************************************************
000200* FECHA       : 14/05/2024                                       *
000300* PROGRAMADOR : SILVIA ALDANA (SGA)                               *
000400* APLICACION  : LABORATORIO ARQUEOMETRIA                          *
000500* MIEMBRO     : ARQAUT                                            *
000600* TIPO        : COPY - LAYOUT DE SALIDA                          *
000700* DESCRIPCION : RESULTADO DE LA AUTENTICACION DE UN PUNTO EDS,    *
000800*             : UN REGISTRO POR PUNTO CON SU CLASIFICACION,       *
000900*             : NIVEL DE CONFIANZA Y RAZON CA/P.                  *
001000* ARCHIVOS    : AUTH-OUTPUT (PS, LRECL 56)                        *
001100******************************************************************
001200* ARQ0001 SGA 14/05/2024 VERSION INICIAL DEL LAYOUT              *ARQ0001
001300******************************************************************
001400 01  ARQAUT.
001500     05  AUT-PUNTO-ID            PIC 9(05).
001600     05  AUT-CLASE-CODIGO        PIC X(02).
001700     05  AUT-CLASE-NOMBRE        PIC X(35).
001800     05  AUT-CONFIANZA           PIC X(06).
001900        88  AUT-CONF-ALTA                VALUE 'HIGH  '.
002000        88  AUT-CONF-MEDIA               VALUE 'MEDIUM'.
002100        88  AUT-CONF-BAJA                VALUE 'LOW   '.
002200     05  AUT-CAPR                PIC 9(03)V99.
002300     05  AUT-CAPR-VALIDO         PIC X(01).
002400        88  AUT-CAPR-EN-RANGO            VALUE 'Y'.
002500     05  AUT-RECOMENDACION       PIC X(01).
002600        88  AUT-RECOM-PROCEDER           VALUE 'P'.
002700        88  AUT-RECOM-EXCLUIR            VALUE 'X'.
002800        88  AUT-RECOM-PRECAUCION         VALUE 'C'.
002900        88  AUT-RECOM-ADICIONAL          VALUE 'A'.
003000     05  FILLER                  PIC X(01).
