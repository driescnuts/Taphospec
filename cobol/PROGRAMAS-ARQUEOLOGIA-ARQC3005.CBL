000100******************************************************************
000200* FECHA          : 30/09/1992                                    *
000300* PROGRAMADOR    : RAUL QUIXTAN VELIZ                            *
000400* INSTALACION    : LABORATORIO ARQUEOMETRIA                      *
000500* PROGRAMA       : ARQC3005                                      *
000600* TIPO           : BATCH                                         *
000700* DESCRIPCION    : UTILITARIO DE VALIDACION DE CREDENCIALES DEL  *
000800*                : PORTAL DEL LABORATORIO. LEE UN REGISTRO DE    *
000900*                : CORREO/CONTRASENA POR CANDIDATO Y EMITE UN    *
001000*                : VEREDICTO CARACTER POR CARACTER, SIN USAR     *
001100*                : PAQUETES DE VALIDACION DE FORMATO.            *
001200* ARCHIVOS       : CRED-INPUT, REPORT-OUTPUT, ERROR-LOG          *
001300* PROGRAMA(S)    : NO APLICA                                     *
001400******************************************************************
001500*                    BITACORA DE CAMBIOS                        *
001600******************************************************************
001700* 30/09/1992 RQV REQ-030  VERSION INICIAL, SOLO VALIDA CORREO    *
001800* 12/02/1993 RQV REQ-034  SE AGREGA LA VALIDACION DE CONTRASENA  *
001900* 08/06/1993 SGA REQ-036  MENSAJE DE LA PRIMERA REGLA QUE FALLA  *
002000*                         EN CONTRASENA, EN EL ORDEN DEL MANUAL  *
002100* 21/01/1994 RQV REQ-039  CORRECCION: EL DOMINIO DEBE TENER UN   *
002200*                         SEGMENTO NO VACIO ANTES DEL ULTIMO PUNTO*
002300* 19/09/1994 SGA REQ-040  SE AGREGAN LAS ESTADISTICAS DE CIERRE  *
002400* 17/03/1998 RQV REQ-058  REVISION DE FECHAS PARA EL CAMBIO DE   *
002500*                         SIGLO, SIN IMPACTO (NO HAY FECHAS)     *
002600* 22/01/1999 RQV REQ-061  CERTIFICACION Y2K DEL PROGRAMA         *
002700* 14/07/2000 SGA REQ-064  SE AMPLIA EL JUEGO DE CARACTERES       *
002800*                         VALIDOS DE LA PARTE LOCAL DEL CORREO   *
002900* 30/08/2001 RQV REQ-070  AJUSTE MENOR AL FORMATO DEL VEREDICTO  *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ARQC3005.
003300 AUTHOR.        RAUL QUIXTAN VELIZ.
003400 INSTALLATION.  LABORATORIO ARQUEOMETRIA.
003500 DATE-WRITTEN.  30/09/1992.
003600 DATE-COMPILED.
003700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL LABORATORIO.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-LETRA-MAY   IS "A" THRU "Z"
004400     CLASS CLASE-LETRA-MIN   IS "a" THRU "z"
004500     CLASS CLASE-DIGITO-EMA  IS "0" THRU "9"
004600     CLASS CLASE-LOCAL-EMAIL IS "A" THRU "Z" "a" THRU "z"
004700                                "0" THRU "9"
004800                                "." "_" "%" "+" "-"
004900     CLASS CLASE-DOM-EMAIL   IS "A" THRU "Z" "a" THRU "z"
005000                                "0" THRU "9" "." "-"
005100     UPSI-0 IS WKS-UPSI-DIAGNOSTICO.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CRED-INPUT    ASSIGN TO CREDIN
005500            ORGANIZATION  IS SEQUENTIAL
005600            FILE STATUS   IS FS-CREDIN.
005700     SELECT REPORT-OUTPUT ASSIGN TO REPSAL
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-REPSAL.
006000     SELECT ERROR-LOG     ASSIGN TO ERRLOG
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-ERRLOG.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*                   BUFFER DE ENTRADA - CREDENCIALES DEL PORTAL
006700 FD  CRED-INPUT
006800     RECORDING MODE IS F
006900     RECORD CONTAINS 100 CHARACTERS.
007000     COPY ARQCRD REPLACING ARQCRD BY REG-CRD-ENTRADA.
007100
007200*                   BUFFER DE SALIDA - VEREDICTOS Y ESTADISTICAS
007300 FD  REPORT-OUTPUT.
007400 01  REG-REPORTE-LINEA           PIC X(132).
007500
007600*                   BUFFER DE SALIDA - BITACORA DE CREDENCIALES
007700*                   RECHAZADAS
007800 FD  ERROR-LOG.
007900 01  REG-ERROR-LINEA             PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200*---------------->     VARIABLES DE FILE STATUS
008300 01  FS-CREDIN                   PIC 9(02)  VALUE ZEROS.
008400 01  FS-REPSAL                   PIC 9(02)  VALUE ZEROS.
008500 01  FS-ERRLOG                   PIC 9(02)  VALUE ZEROS.
008600
008700*---------------->     INTERRUPTORES DE CONTROL
008800 01  WKS-SWITCHES.
008900     05  WKS-EOF-CRED            PIC X(01)  VALUE 'N'.
009000         88  WKS-FIN-CRED                   VALUE 'Y'.
009100
009200*---------------->     CONTADORES DE CIERRE (COMP POR ERA)
009300 01  WKS-VEREDICTO-CONTADORES.
009400     05  WKS-CRED-LEIDAS         PIC 9(07)  COMP VALUE ZEROS.
009500     05  WKS-CORREO-VALIDOS      PIC 9(07)  COMP VALUE ZEROS.
009600     05  WKS-CORREO-INVALIDOS    PIC 9(07)  COMP VALUE ZEROS.
009700     05  WKS-CLAVE-VALIDAS       PIC 9(07)  COMP VALUE ZEROS.
009800     05  WKS-CLAVE-INVALIDAS     PIC 9(07)  COMP VALUE ZEROS.
009900*------------->   REDEFINICION 1 DE 3: VISTA EDITADA DE LOS
010000*                 CONTADORES PARA EL RENGLON DE ESTADISTICAS
010100 01  WKS-VEREDICTO-NUM REDEFINES WKS-VEREDICTO-CONTADORES.
010200     05  WKS-CRED-LEIDAS-N       PIC 9(07).
010300     05  WKS-CORREO-VALIDOS-N    PIC 9(07).
010400     05  WKS-CORREO-INVALIDOS-N  PIC 9(07).
010500     05  WKS-CLAVE-VALIDAS-N     PIC 9(07).
010600     05  WKS-CLAVE-INVALIDAS-N   PIC 9(07).
010700
010800*---------------->     COPIA DE TRABAJO DE LA CREDENCIAL ACTUAL
010900 01  WKS-EMAIL-CAMPO             PIC X(60)  VALUE SPACES.
011000*------------->   REDEFINICION 2 DE 3: TABLA DE UN CARACTER POR
011100*                 POSICION, PARA RECORRER EL CORREO EN EL SCAN
011200 01  WKS-EMAIL-TABLA REDEFINES WKS-EMAIL-CAMPO.
011300     05  WKS-EMAIL-CHAR          PIC X(01) OCCURS 60.
011400
011500 01  WKS-PASSWORD-CAMPO          PIC X(40)  VALUE SPACES.
011600*------------->   REDEFINICION 3 DE 3: TABLA DE UN CARACTER POR
011700*                 POSICION, PARA RECORRER LA CONTRASENA
011800 01  WKS-PASSWORD-TABLA REDEFINES WKS-PASSWORD-CAMPO.
011900     05  WKS-PASSWORD-CHAR       PIC X(01) OCCURS 40.
012000
012050*------------->   SUBINDICE DE RECORRIDO SUELTO, FUERA DE GRUPO
012060*                 PORQUE LO COMPARTEN CORREO Y CONTRASENA
012070 77  WKS-SUB-CHAR                PIC 9(02) COMP VALUE ZEROS.
012100*---------------->     CAMPOS DE TRABAJO DE LA VALIDACION DE
012200*                      CORREO (SERIE 210)
012300 01  WKS-EMAIL-CAMPOS.
012400     05  WKS-EMAIL-LEN           PIC 9(02) COMP VALUE ZEROS.
012500     05  WKS-POS-ARROBA          PIC 9(02) COMP VALUE ZEROS.
012600     05  WKS-POS-ULTIMO-PUNTO    PIC 9(02) COMP VALUE ZEROS.
012800     05  WKS-LARGO-LOCAL         PIC 9(02) COMP VALUE ZEROS.
012900     05  WKS-LARGO-DOMINIO       PIC 9(02) COMP VALUE ZEROS.
013000     05  WKS-LARGO-TLD           PIC 9(02) COMP VALUE ZEROS.
013100     05  WKS-EMAIL-OK            PIC X(01) VALUE 'N'.
013200         88  WKS-EMAIL-ES-VALIDO           VALUE 'Y'.
013300
013400*---------------->     CAMPOS DE TRABAJO DE LA VALIDACION DE
013500*                      CONTRASENA (SERIE 220)
013600 01  WKS-PASSWORD-CAMPOS.
013700     05  WKS-PASSWORD-LEN        PIC 9(02) COMP VALUE ZEROS.
013800     05  WKS-TIENE-MAYUSCULA     PIC X(01) VALUE 'N'.
013900         88  WKS-HAY-MAYUSCULA             VALUE 'Y'.
014000     05  WKS-TIENE-MINUSCULA     PIC X(01) VALUE 'N'.
014100         88  WKS-HAY-MINUSCULA             VALUE 'Y'.
014200     05  WKS-TIENE-DIGITO        PIC X(01) VALUE 'N'.
014300         88  WKS-HAY-DIGITO                VALUE 'Y'.
014400     05  WKS-PASSWORD-OK         PIC X(01) VALUE 'N'.
014500         88  WKS-PASSWORD-ES-VALIDA         VALUE 'Y'.
014600
014700*---------------->     PRIMERA REGLA DE CONTRASENA QUE FALLA
014800 01  WKS-REGLA-FALLIDA           PIC X(45)  VALUE SPACES.
014900
015000*---------------->     LINEA DE VEREDICTO Y DE ERROR
015100 01  WKS-LINEA-VEREDICTO         PIC X(132) VALUE SPACES.
015200 01  WKS-EMAIL-EDIT              PIC X(01)  VALUE SPACES.
015300 01  WKS-PASSWORD-EDIT           PIC X(01)  VALUE SPACES.
015400
015500 PROCEDURE DIVISION.
015600*=================================================================
015700* SERIE 000 - CONTROL PRINCIPAL DEL PROGRAMA
015800*=================================================================
015900 000-PRINCIPAL SECTION.
016000     PERFORM 100-ABRIR-ARCHIVOS
016100     PERFORM 110-VERIFICAR-FS
016200     PERFORM 200-PROCESA-CREDENCIALES
016300     PERFORM 240-ESTADISTICAS-CIERRE
016400     PERFORM XXX-CIERRA-ARCHIVOS
016500     STOP RUN.
016600 000-PRINCIPAL-E. EXIT.
016700
016800*=================================================================
016900* SERIE 100 - APERTURA DE ARCHIVOS Y VERIFICACION DE FILE STATUS
017000*=================================================================
017100 100-ABRIR-ARCHIVOS SECTION.
017200     OPEN INPUT  CRED-INPUT
017300     OPEN OUTPUT REPORT-OUTPUT
017400     OPEN OUTPUT ERROR-LOG.
017500 100-ABRIR-ARCHIVOS-E. EXIT.
017600
017700 110-VERIFICAR-FS SECTION.
017800     IF FS-CREDIN NOT = 0 OR FS-REPSAL NOT = 0 OR
017900        FS-ERRLOG NOT = 0
018000        DISPLAY
018100        "  ARQC3005 - ERROR AL ABRIR ARCHIVOS DE CREDENCIALES  "
018200        UPON CONSOLE
018300        DISPLAY
018400        "  FS CRED-INPUT    : (" FS-CREDIN ")" UPON CONSOLE
018500        DISPLAY
018600        "  FS REPORT-OUTPUT : (" FS-REPSAL ")" UPON CONSOLE
018700        DISPLAY
018800        "  FS ERROR-LOG     : (" FS-ERRLOG ")" UPON CONSOLE
018900        PERFORM XXX-CIERRA-ARCHIVOS
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF.
019300 110-VERIFICAR-FS-E. EXIT.
019400
019500*=================================================================
019600* SERIE 200 - PROCESAMIENTO PRINCIPAL DE CREDENCIALES (U6)
019700*=================================================================
019800 200-PROCESA-CREDENCIALES SECTION.
019810     PERFORM 205-LEE-UNA-CREDENCIAL THRU 205-LEE-UNA-CREDENCIAL-E
019900        UNTIL WKS-FIN-CRED.
020000 200-PROCESA-CREDENCIALES-E. EXIT.
020100
020150*-----------------> LECTURA CLASICA CON GO TO A LA SALIDA DEL
020160*                   PARRAFO CUANDO EL ARCHIVO DE CREDENCIALES
020170*                   LLEGA A AT END
020200 205-LEE-UNA-CREDENCIAL SECTION.
020300     READ CRED-INPUT
020400          AT END GO TO 205-FIN-DE-CREDENCIALES.
020600     ADD 1 TO WKS-CRED-LEIDAS
020700     MOVE CRD-EMAIL    TO WKS-EMAIL-CAMPO
020800     MOVE CRD-PASSWORD TO WKS-PASSWORD-CAMPO
020900     PERFORM 210-VALIDA-EMAIL THRU 210-VALIDA-EMAIL-E
021000     PERFORM 220-VALIDA-PASSWORD THRU 220-VALIDA-PASSWORD-E
021100     PERFORM 230-ESCRIBE-VEREDICTO THRU 230-ESCRIBE-VEREDICTO-E
021110     GO TO 205-LEE-UNA-CREDENCIAL-E.
021120 205-FIN-DE-CREDENCIALES.
021130     SET WKS-FIN-CRED TO TRUE.
021300 205-LEE-UNA-CREDENCIAL-E. EXIT.
021400
021500*-----------------> U6 - VALIDACION DE CORREO CARACTER POR
021600*                   CARACTER (LOCAL@DOMINIO.TLD)
021700 210-VALIDA-EMAIL SECTION.
021800     MOVE 'N' TO WKS-EMAIL-OK
021900     MOVE ZEROS TO WKS-POS-ARROBA WKS-POS-ULTIMO-PUNTO
022000                   WKS-LARGO-LOCAL WKS-LARGO-DOMINIO
022100                   WKS-LARGO-TLD
022200     INSPECT WKS-EMAIL-CAMPO TALLYING WKS-EMAIL-LEN
022300             FOR CHARACTERS BEFORE INITIAL SPACE
022400
022500     IF WKS-EMAIL-LEN > ZEROS
022600        PERFORM 211-LOCALIZA-ARROBA
022700        IF WKS-POS-ARROBA > ZEROS
022800           PERFORM 212-LOCALIZA-ULTIMO-PUNTO
022900           IF WKS-POS-ULTIMO-PUNTO > WKS-POS-ARROBA
023000              PERFORM 213-VALIDA-PARTE-LOCAL
023100              PERFORM 214-VALIDA-PARTE-DOMINIO
023200              PERFORM 215-VALIDA-TLD
023300           END-IF
023400        END-IF
023500     END-IF
023600
023700     IF WKS-EMAIL-ES-VALIDO
023800        ADD 1 TO WKS-CORREO-VALIDOS
023900     ELSE
024000        ADD 1 TO WKS-CORREO-INVALIDOS
024100     END-IF.
024200 210-VALIDA-EMAIL-E. EXIT.
024300
024400*-----------------> BUSCA LA PRIMERA ARROBA DE IZQUIERDA A
024500*                   DERECHA (DEBE SER UNICA)
024600 211-LOCALIZA-ARROBA SECTION.
024700     MOVE ZEROS TO WKS-POS-ARROBA
024800     PERFORM 211-B-COMPARA-ARROBA
024900        VARYING WKS-SUB-CHAR FROM 1 BY 1
025000        UNTIL WKS-SUB-CHAR > WKS-EMAIL-LEN.
025100 211-LOCALIZA-ARROBA-E. EXIT.
025200
025300 211-B-COMPARA-ARROBA SECTION.
025400     IF WKS-EMAIL-CHAR(WKS-SUB-CHAR) = "@"
025500        IF WKS-POS-ARROBA = ZEROS
025600           MOVE WKS-SUB-CHAR TO WKS-POS-ARROBA
025700        ELSE
025800*------------->   SEGUNDA ARROBA ENCONTRADA: CORREO INVALIDO
025900           MOVE ZEROS TO WKS-POS-ARROBA
026000        END-IF
026100     END-IF.
026200 211-B-COMPARA-ARROBA-E. EXIT.
026300
026400*-----------------> BUSCA EL ULTIMO PUNTO DESPUES DE LA ARROBA
026500 212-LOCALIZA-ULTIMO-PUNTO SECTION.
026600     MOVE ZEROS TO WKS-POS-ULTIMO-PUNTO
026700     PERFORM 212-B-COMPARA-PUNTO
026800        VARYING WKS-SUB-CHAR FROM 1 BY 1
026900        UNTIL WKS-SUB-CHAR > WKS-EMAIL-LEN.
027000 212-LOCALIZA-ULTIMO-PUNTO-E. EXIT.
027100
027200 212-B-COMPARA-PUNTO SECTION.
027300     IF WKS-SUB-CHAR > WKS-POS-ARROBA
027400        IF WKS-EMAIL-CHAR(WKS-SUB-CHAR) = "."
027500           MOVE WKS-SUB-CHAR TO WKS-POS-ULTIMO-PUNTO
027600        END-IF
027700     END-IF.
027800 212-B-COMPARA-PUNTO-E. EXIT.
027900
028000*-----------------> PARTE LOCAL: 1 O MAS CARACTERES VALIDOS
028100*                   ANTES DE LA ARROBA
028200 213-VALIDA-PARTE-LOCAL SECTION.
028300     COMPUTE WKS-LARGO-LOCAL = WKS-POS-ARROBA - 1
028400     IF WKS-LARGO-LOCAL > ZEROS
028500        MOVE 'Y' TO WKS-EMAIL-OK
028600        PERFORM 213-B-REVISA-CHAR-LOCAL
028700           VARYING WKS-SUB-CHAR FROM 1 BY 1
028800           UNTIL WKS-SUB-CHAR > WKS-LARGO-LOCAL
028900     END-IF.
029000 213-VALIDA-PARTE-LOCAL-E. EXIT.
029100
029200 213-B-REVISA-CHAR-LOCAL SECTION.
029300     IF WKS-EMAIL-CHAR(WKS-SUB-CHAR) IS NOT CLASE-LOCAL-EMAIL
029400        MOVE 'N' TO WKS-EMAIL-OK
029500     END-IF.
029600 213-B-REVISA-CHAR-LOCAL-E. EXIT.
029700
029800*-----------------> PARTE DOMINIO: 1 O MAS CARACTERES VALIDOS
029900*                   ENTRE LA ARROBA Y EL ULTIMO PUNTO
030000 214-VALIDA-PARTE-DOMINIO SECTION.
030100     COMPUTE WKS-LARGO-DOMINIO =
030200             WKS-POS-ULTIMO-PUNTO - WKS-POS-ARROBA - 1
030300     IF WKS-LARGO-DOMINIO > ZEROS
030400        PERFORM 214-B-REVISA-CHAR-DOM
030500           VARYING WKS-SUB-CHAR FROM WKS-POS-ARROBA BY 1
030600           UNTIL WKS-SUB-CHAR > WKS-POS-ULTIMO-PUNTO - 1
030700     ELSE
030800        MOVE 'N' TO WKS-EMAIL-OK
030900     END-IF.
031000 214-VALIDA-PARTE-DOMINIO-E. EXIT.
031100
031200 214-B-REVISA-CHAR-DOM SECTION.
031300     IF WKS-SUB-CHAR > WKS-POS-ARROBA
031400        IF WKS-EMAIL-CHAR(WKS-SUB-CHAR) IS NOT CLASE-DOM-EMAIL
031500           MOVE 'N' TO WKS-EMAIL-OK
031600        END-IF
031700     END-IF.
031800 214-B-REVISA-CHAR-DOM-E. EXIT.
031900
032000*-----------------> TLD: 2 O MAS LETRAS DESPUES DEL ULTIMO
032100*                   PUNTO, SIN DIGITOS NI SIMBOLOS
032200 215-VALIDA-TLD SECTION.
032300     COMPUTE WKS-LARGO-TLD = WKS-EMAIL-LEN - WKS-POS-ULTIMO-PUNTO
032400     IF WKS-LARGO-TLD >= 2
032500        PERFORM 215-B-REVISA-CHAR-TLD
032600           VARYING WKS-SUB-CHAR FROM WKS-POS-ULTIMO-PUNTO BY 1
032700           UNTIL WKS-SUB-CHAR > WKS-EMAIL-LEN
032800     ELSE
032900        MOVE 'N' TO WKS-EMAIL-OK
033000     END-IF.
033100 215-VALIDA-TLD-E. EXIT.
033200
033300 215-B-REVISA-CHAR-TLD SECTION.
033400     IF WKS-SUB-CHAR > WKS-POS-ULTIMO-PUNTO
033500        IF WKS-EMAIL-CHAR(WKS-SUB-CHAR) IS NOT CLASE-LETRA-MAY
033600           AND WKS-EMAIL-CHAR(WKS-SUB-CHAR) IS NOT CLASE-LETRA-MIN
033700           MOVE 'N' TO WKS-EMAIL-OK
033800        END-IF
033900     END-IF.
034000 215-B-REVISA-CHAR-TLD-E. EXIT.
034100
034200*-----------------> U6 - VALIDACION DE CONTRASENA (LARGO,
034300*                   MAYUSCULA, MINUSCULA, DIGITO, EN ESE ORDEN)
034400 220-VALIDA-PASSWORD SECTION.
034500     MOVE 'N' TO WKS-PASSWORD-OK
034600     MOVE 'N' TO WKS-TIENE-MAYUSCULA
034700     MOVE 'N' TO WKS-TIENE-MINUSCULA
034800     MOVE 'N' TO WKS-TIENE-DIGITO
034900     MOVE SPACES TO WKS-REGLA-FALLIDA
035000     INSPECT WKS-PASSWORD-CAMPO TALLYING WKS-PASSWORD-LEN
035100             FOR CHARACTERS BEFORE INITIAL SPACE
035200
035300     PERFORM 221-REVISA-CHAR-PASSWORD
035400        VARYING WKS-SUB-CHAR FROM 1 BY 1
035500        UNTIL WKS-SUB-CHAR > WKS-PASSWORD-LEN
035600
035700     EVALUATE TRUE
035800       WHEN WKS-PASSWORD-LEN < 8
035900          MOVE "PASSWORD MUST BE AT LEAST 8 CHARACTERS LONG"
036000               TO WKS-REGLA-FALLIDA
036100       WHEN NOT WKS-HAY-MAYUSCULA
036200          MOVE
036300          "PASSWORD MUST CONTAIN AT LEAST ONE UPPERCASE LETTER"
036400               TO WKS-REGLA-FALLIDA
036500       WHEN NOT WKS-HAY-MINUSCULA
036600          MOVE
036700          "PASSWORD MUST CONTAIN AT LEAST ONE LOWERCASE LETTER"
036800               TO WKS-REGLA-FALLIDA
036900       WHEN NOT WKS-HAY-DIGITO
037000          MOVE "PASSWORD MUST CONTAIN AT LEAST ONE DIGIT"
037100               TO WKS-REGLA-FALLIDA
037200       WHEN OTHER
037300          MOVE 'Y' TO WKS-PASSWORD-OK
037400     END-EVALUATE
037500
037600     IF WKS-PASSWORD-ES-VALIDA
037700        ADD 1 TO WKS-CLAVE-VALIDAS
037800     ELSE
037900        ADD 1 TO WKS-CLAVE-INVALIDAS
038000     END-IF.
038100 220-VALIDA-PASSWORD-E. EXIT.
038200
038300 221-REVISA-CHAR-PASSWORD SECTION.
038400     IF WKS-PASSWORD-CHAR(WKS-SUB-CHAR) IS CLASE-LETRA-MAY
038500        SET WKS-HAY-MAYUSCULA TO TRUE
038600     END-IF
038700     IF WKS-PASSWORD-CHAR(WKS-SUB-CHAR) IS CLASE-LETRA-MIN
038800        SET WKS-HAY-MINUSCULA TO TRUE
038900     END-IF
039000     IF WKS-PASSWORD-CHAR(WKS-SUB-CHAR) IS CLASE-DIGITO-EMA
039100        SET WKS-HAY-DIGITO TO TRUE
039200     END-IF.
039300 221-REVISA-CHAR-PASSWORD-E. EXIT.
039400
039500*-----------------> ESCRIBE EL VEREDICTO Y, DE SER EL CASO, LA
039600*                   BITACORA DE RECHAZO
039700 230-ESCRIBE-VEREDICTO SECTION.
039800     MOVE 'N' TO WKS-EMAIL-EDIT
039900     MOVE 'N' TO WKS-PASSWORD-EDIT
040000     IF WKS-EMAIL-ES-VALIDO
040100        MOVE 'Y' TO WKS-EMAIL-EDIT
040200     END-IF
040300     IF WKS-PASSWORD-ES-VALIDA
040400        MOVE 'Y' TO WKS-PASSWORD-EDIT
040500     END-IF
040600
040700     MOVE SPACES TO WKS-LINEA-VEREDICTO
040800     STRING WKS-EMAIL-CAMPO   DELIMITED BY SPACE
040900            "  EMAIL-VALID: " DELIMITED BY SIZE
041000            WKS-EMAIL-EDIT    DELIMITED BY SIZE
041100            "  PASSWORD-VALID: " DELIMITED BY SIZE
041200            WKS-PASSWORD-EDIT DELIMITED BY SIZE
041300            INTO WKS-LINEA-VEREDICTO
041400     MOVE WKS-LINEA-VEREDICTO TO REG-REPORTE-LINEA
041500     WRITE REG-REPORTE-LINEA
041600
041700     IF (NOT WKS-EMAIL-ES-VALIDO) OR
041800        (NOT WKS-PASSWORD-ES-VALIDA)
041900        PERFORM 235-REGISTRA-RECHAZO
042000     END-IF.
042100 230-ESCRIBE-VEREDICTO-E. EXIT.
042200
042300 235-REGISTRA-RECHAZO SECTION.
042400     MOVE SPACES TO REG-ERROR-LINEA
042500     IF NOT WKS-EMAIL-ES-VALIDO
042600        STRING WKS-EMAIL-CAMPO DELIMITED BY SPACE
042700               " - INVALID EMAIL FORMAT" DELIMITED BY SIZE
042800               INTO REG-ERROR-LINEA
042900        WRITE REG-ERROR-LINEA
043000        MOVE SPACES TO REG-ERROR-LINEA
043100     END-IF
043200     IF NOT WKS-PASSWORD-ES-VALIDA
043300        STRING WKS-EMAIL-CAMPO DELIMITED BY SPACE
043400               " - " DELIMITED BY SIZE
043500               WKS-REGLA-FALLIDA DELIMITED BY SIZE
043600               INTO REG-ERROR-LINEA
043700        WRITE REG-ERROR-LINEA
043800     END-IF.
043900 235-REGISTRA-RECHAZO-E. EXIT.
044000
044100*=================================================================
044200* SERIE 240 - ESTADISTICAS DE CIERRE DEL LOTE DE CREDENCIALES
044300*=================================================================
044400 240-ESTADISTICAS-CIERRE SECTION.
044500     MOVE SPACES TO REG-REPORTE-LINEA
044600     MOVE "ARQC3005 - CREDENTIAL VALIDATION SUMMARY"
044700          TO REG-REPORTE-LINEA
044800     WRITE REG-REPORTE-LINEA
044900
045000     MOVE SPACES TO REG-REPORTE-LINEA
045100     STRING "  RECORDS READ      : " DELIMITED BY SIZE
045200            WKS-CRED-LEIDAS-N       DELIMITED BY SIZE
045300            INTO REG-REPORTE-LINEA
045400     WRITE REG-REPORTE-LINEA
045500
045600     MOVE SPACES TO REG-REPORTE-LINEA
045700     STRING "  EMAIL VALID       : " DELIMITED BY SIZE
045800            WKS-CORREO-VALIDOS-N    DELIMITED BY SIZE
045900            "  EMAIL INVALID     : " DELIMITED BY SIZE
046000            WKS-CORREO-INVALIDOS-N  DELIMITED BY SIZE
046100            INTO REG-REPORTE-LINEA
046200     WRITE REG-REPORTE-LINEA
046300
046400     MOVE SPACES TO REG-REPORTE-LINEA
046500     STRING "  PASSWORD VALID    : " DELIMITED BY SIZE
046600            WKS-CLAVE-VALIDAS-N     DELIMITED BY SIZE
046700            "  PASSWORD INVALID  : " DELIMITED BY SIZE
046800            WKS-CLAVE-INVALIDAS-N   DELIMITED BY SIZE
046900            INTO REG-REPORTE-LINEA
047000     WRITE REG-REPORTE-LINEA.
047100 240-ESTADISTICAS-CIERRE-E. EXIT.
047200
047300*=================================================================
047400* SERIE XXX - CIERRE DE ARCHIVOS
047500*=================================================================
047600 XXX-CIERRA-ARCHIVOS SECTION.
047700     CLOSE CRED-INPUT
047800     CLOSE REPORT-OUTPUT
047900     CLOSE ERROR-LOG.
048000 XXX-CIERRA-ARCHIVOS-E. EXIT.
