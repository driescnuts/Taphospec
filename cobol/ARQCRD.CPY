000100******************************************************************
000200* FECHA       : 14/05/2024                                       *
000300* PROGRAMADOR : SILVIA ALDANA (SGA)                               *
000400* APLICACION  : LABORATORIO ARQUEOMETRIA                          *
000500* MIEMBRO     : ARQCRD                                            *
000600* TIPO        : COPY - LAYOUT DE ENTRADA                          *
000700* DESCRIPCION : REGISTRO DE CREDENCIAL DE ACCESO AL PORTAL DEL    *
000800*             : LABORATORIO, PENDIENTE DE VALIDACION DE FORMATO.  *
000900* ARCHIVOS    : CRED-INPUT (PS, LRECL 100)                        *
001000******************************************************************
001100* ARQ0001 SGA 14/05/2024 VERSION INICIAL DEL LAYOUT              *ARQ0001
001200******************************************************************
001300 01  ARQCRD.
001400     05  CRD-EMAIL               PIC X(60).
001500     05  CRD-PASSWORD            PIC X(40).
