000100******************************************************************
000200* FECHA          : 22/06/1989                                    *
000300* PROGRAMADOR    : SILVIA ALDANA                                 *
000400* INSTALACION    : LABORATORIO ARQUEOMETRIA                      *
000500* PROGRAMA       : ARQD3001                                      *
000600* TIPO           : BATCH                                         *
000700* DESCRIPCION    : PROGRAMA CENTRAL DEL LABORATORIO. LEE LOS     *
000800*                : PUNTOS DE ANALISIS SEM-EDS TOMADOS SOBRE      *
000900*                : RESIDUOS ADHERIDOS A INSTRUMENTOS LITICOS,    *
001000*                : LOS VALIDA, LOS CLASIFICA POR LA CASCADA DE   *
001100*                : REGLAS DE AUTENTICACION, ACUMULA LAS SEIS     *
001200*                : CORRELACIONES ELEMENTALES FIJAS, LOS COMPARA  *
001300*                : CONTRA LA BIBLIOTECA DE REFERENCIA CARGADA EN *
001400*                : MEMORIA, Y AL FINAL CONSTRUYE EL REPORTE DE   *
001500*                : AUTENTICACION DEL LABORATORIO.                *
001600* ARCHIVOS       : EDS-INPUT, LIBRARY-INPUT, AUTH-OUTPUT,        *
001700*                : MATCH-OUTPUT, REPORT-OUTPUT, ERROR-LOG        *
001800* PROGRAMA(S)    : NO APLICA                                     *
001900******************************************************************
002000*                    BITACORA DE CAMBIOS                        *
002100******************************************************************
002200* 22/06/1989 SGA REQ-001  VERSION INICIAL, SOLO CLASIFICACION    *
002300* 14/09/1989 SGA REQ-004  SE AGREGA EL CALCULO DE RAZON CA/P     *
002400* 03/02/1990 SGA REQ-009  SE AGREGAN LAS TALLIES DE ORGANICO,    *
002500*                         MINERAL Y AMBIGUO POR SUBCADENA        *
002600* 19/07/1990 RQV REQ-014  SE AGREGA EL MOTOR DE CORRELACIONES    *
002700*                         DE PEARSON SOBRE LOS SEIS PARES FIJOS  *
002800* 11/03/1991 RQV REQ-018  RUTINA PROPIA DE RAIZ CUADRADA (NEWTON)*
002900*                         PARA NO DEPENDER DE FUNCIONES DE PAQ.  *
003000* 27/11/1991 SGA REQ-022  SE AGREGA LA CARGA DE LA BIBLIOTECA DE *
003100*                         REFERENCIA EN TABLA DE MEMORIA         *
003200* 08/04/1992 SGA REQ-025  BUSQUEDA POR LAS CUATRO METRICAS DE    *
003300*                         DISTANCIA Y TOP-N DE COINCIDENCIAS     *
003400* 30/09/1992 RQV REQ-029  LOCALIZACION DEL MEJOR CANDIDATO POR   *
003500*                         SEARCH ALL SOBRE BIB-LIB-ID (BINARIA)  *
003600* 15/01/1993 SGA REQ-033  ESTADISTICAS DE LA BIBLIOTECA (U7) Y   *
003700*                         TABLA DE TIPOS DE MATERIAL             *
003800* 21/06/1993 RQV REQ-037  CONSTRUCCION DEL REPORTE DE SEIS       *
003900*                         SECCIONES PARA EL JEFE DE LABORATORIO  *
004000* 09/12/1994 SGA REQ-041  PARAMETROS DE BUSQUEDA POR SYSIN       *
004100*                         (METRICA, TOP-N, FILTROS)              *
004200* 04/05/1995 SGA REQ-044  REVISION FINAL ANTES DE PASE A PROD.   *
004300* 17/03/1998 RQV REQ-058  REVISION DE FECHAS PARA EL CAMBIO DE   *
004400*                         SIGLO, SIN IMPACTO EN ESTE PROGRAMA    *
004500*                         (NO SE MANEJAN FECHAS DE CALENDARIO)   *
004600* 22/01/1999 RQV REQ-061  CERTIFICACION Y2K DEL PROGRAMA,        *
004700*                         NO EXISTEN CAMPOS DE FECHA AAMMDD      *
004800* 30/08/2001 SGA REQ-070  SE CORRIGE EL EMPATE DE SIMILITUD EN   *
004900*                         EL TOP-N PARA RESPETAR ORDEN DE CARGA  *
005000* 14/05/2004 RQV REQ-082  SE AGREGA EL FILTRO MULTIMODAL (EDS Y  *
005100*                         FTIR) A LA BUSQUEDA POR BIBLIOTECA     *
005200* 09/11/2007 SGA REQ-095  AJUSTE DE REDONDEO EN RAZON CA/P Y EN  *
005300*                         LOS COEFICIENTES DE CORRELACION        *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    ARQD3001.
005700 AUTHOR.        SILVIA ALDANA.
005800 INSTALLATION.  LABORATORIO ARQUEOMETRIA.
005900 DATE-WRITTEN.  22/06/1989.
006000 DATE-COMPILED.
006100 SECURITY.      CONFIDENCIAL - USO INTERNO DEL LABORATORIO.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS CLASE-NUMERICA IS "0" THRU "9"
006800     UPSI-0 IS WKS-UPSI-DIAGNOSTICO.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT EDS-INPUT     ASSIGN TO EDSIN
007200            ORGANIZATION  IS SEQUENTIAL
007300            FILE STATUS   IS FS-EDSIN.
007400     SELECT LIBRARY-INPUT ASSIGN TO BIBLIO
007500            ORGANIZATION  IS SEQUENTIAL
007600            FILE STATUS   IS FS-BIBLIO.
007700     SELECT AUTH-OUTPUT   ASSIGN TO AUTSAL
007800            ORGANIZATION  IS SEQUENTIAL
007900            FILE STATUS   IS FS-AUTSAL.
008000     SELECT MATCH-OUTPUT  ASSIGN TO MATSAL
008100            ORGANIZATION  IS SEQUENTIAL
008200            FILE STATUS   IS FS-MATSAL.
008300     SELECT REPORT-OUTPUT ASSIGN TO REPSAL
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            FILE STATUS   IS FS-REPSAL.
008600     SELECT ERROR-LOG     ASSIGN TO ERRLOG
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-ERRLOG.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*                   BUFFER DE ENTRADA - PUNTOS EDS
009300 FD  EDS-INPUT
009400     RECORDING MODE IS F
009500     RECORD CONTAINS 50 CHARACTERS.
009600     COPY ARQEDS REPLACING ARQEDS BY REG-EDS-ENTRADA.
009700
009800*                   BUFFER DE ENTRADA - BIBLIOTECA DE REFERENCIA
009900 FD  LIBRARY-INPUT
010000     RECORDING MODE IS F
010100     RECORD CONTAINS 104 CHARACTERS.
010200     COPY ARQBIB REPLACING ARQBIB BY REG-BIB-ENTRADA.
010300
010400*                   BUFFER DE SALIDA - RESULTADO DE AUTENTICACION
010500 FD  AUTH-OUTPUT
010600     RECORDING MODE IS F
010700     RECORD CONTAINS 56 CHARACTERS.
010800     COPY ARQAUT REPLACING ARQAUT BY REG-AUT-SALIDA.
010900
011000*                   BUFFER DE SALIDA - COINCIDENCIAS DE BIBLIOTECA
011100 FD  MATCH-OUTPUT
011200     RECORDING MODE IS F
011300     RECORD CONTAINS 67 CHARACTERS.
011400     COPY ARQMAT REPLACING ARQMAT BY REG-MAT-SALIDA.
011500
011600*                   BUFFER DE SALIDA - REPORTE IMPRESO
011700 FD  REPORT-OUTPUT.
011800 01  REG-REPORTE-LINEA           PIC X(132).
011900
012000*                   BUFFER DE SALIDA - BITACORA DE ERRORES
012100 FD  ERROR-LOG.
012200 01  REG-ERROR-LINEA             PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500*---------------->     VARIABLES DE FILE STATUS
012600 01  FS-EDSIN                    PIC 9(02)  VALUE ZEROS.
012700 01  FS-BIBLIO                   PIC 9(02)  VALUE ZEROS.
012800 01  FS-AUTSAL                   PIC 9(02)  VALUE ZEROS.
012900 01  FS-MATSAL                   PIC 9(02)  VALUE ZEROS.
013000 01  FS-REPSAL                   PIC 9(02)  VALUE ZEROS.
013100 01  FS-ERRLOG                   PIC 9(02)  VALUE ZEROS.
013200
013300*---------------->     INTERRUPTORES DE CONTROL
013400 01  WKS-SWITCHES.
013500     05  WKS-EOF-EDS             PIC X(01)  VALUE 'N'.
013600         88  WKS-FIN-EDS                    VALUE 'Y'.
013700     05  WKS-EOF-BIB             PIC X(01)  VALUE 'N'.
013800         88  WKS-FIN-BIB                    VALUE 'Y'.
013900     05  WKS-PUNTO-VALIDO        PIC X(01)  VALUE 'N'.
014000         88  WKS-ES-VALIDO                  VALUE 'Y'.
014100
014200*---------------->     PARAMETROS DE LA BUSQUEDA POR SYSIN
014300 01  WKS-PARM-BUSQUEDA.
014400     05  WKS-PARM-METRICA        PIC X(01)  VALUE 'E'.
014500         88  WKS-PARM-EUCLIDEA              VALUE 'E'.
014600         88  WKS-PARM-MANHATTAN             VALUE 'M'.
014700         88  WKS-PARM-COSENO                VALUE 'C'.
014800         88  WKS-PARM-JI-CUADRADA           VALUE 'J'.
014900     05  WKS-PARM-TOP-N          PIC 9(02)  VALUE 05.
015000     05  WKS-PARM-SOLO-VERIF     PIC X(01)  VALUE 'N'.
015100         88  WKS-PARM-VERIF-SI              VALUE 'Y'.
015200     05  WKS-PARM-SOLO-MULTI     PIC X(01)  VALUE 'N'.
015300         88  WKS-PARM-MULTI-SI              VALUE 'Y'.
015310     05  WKS-PARM-TIPO-ESPEC     PIC X(01)  VALUE SPACES.
015320         88  WKS-PARM-ESPEC-ARQUEO          VALUE 'A'.
015330         88  WKS-PARM-ESPEC-EXPER           VALUE 'E'.
015340         88  WKS-PARM-SIN-FLT-ESPEC         VALUE SPACES.
015350     05  WKS-PARM-TIPO-MATERIAL  PIC X(16)  VALUE SPACES.
015400     05  FILLER                  PIC X(39)  VALUE SPACES.
015500
015600*---------------->     CONTADORES GENERALES (COMP POR ERA)
015700 01  WKS-CONTADORES.
015800     05  WKS-EDS-LEIDOS          PIC 9(07)  COMP VALUE ZEROS.
015900     05  WKS-EDS-ACEPTADOS       PIC 9(07)  COMP VALUE ZEROS.
016000     05  WKS-EDS-RECHAZADOS      PIC 9(07)  COMP VALUE ZEROS.
016100     05  WKS-TALLY-ORGANICO      PIC 9(07)  COMP VALUE ZEROS.
016200     05  WKS-TALLY-MINERAL       PIC 9(07)  COMP VALUE ZEROS.
016300     05  WKS-TALLY-AMBIGUO       PIC 9(07)  COMP VALUE ZEROS.
016400     05  WKS-CAPR-CONTADOR       PIC 9(07)  COMP VALUE ZEROS.
016410*------------->   SUBINDICES SUELTOS DEL LAZO DE TALLIES, FUERA
016420*                 DE GRUPO PORQUE NO INTEGRAN NINGUN REGISTRO
016500 77  WKS-SUB-ELEM                PIC 9(02)  COMP VALUE ZEROS.
016600 77  WKS-CONTAR-ORG              PIC 9(02)  COMP VALUE ZEROS.
016700 77  WKS-CONTAR-MIN              PIC 9(02)  COMP VALUE ZEROS.
016800 77  WKS-CONTAR-PHOS             PIC 9(02)  COMP VALUE ZEROS.
016900 77  IDX-CLASE                   PIC 9(02)  COMP VALUE ZEROS.
017000 77  IDX-MAT                     PIC 9(02)  COMP VALUE ZEROS.
017100
017200*---------------->     ACUMULADOR DE RAZON CA/P
017300 01  WKS-CAPR-ACUM.
017400     05  WKS-CAPR-SUMA           PIC S9(07)V99 COMP VALUE ZEROS.
017500     05  WKS-CAPR-MEDIA          PIC S9(03)V99      VALUE ZEROS.
017600
017700*---------------->     COPIA DE TRABAJO DEL PUNTO ACTUAL
017800 01  WKS-PUNTO-ACTUAL.
017900     05  WKS-PA-ID               PIC 9(05).
018000     05  WKS-PA-ELEMENTOS.
018100         10  WKS-PA-C            PIC 9(03)V99.
018200         10  WKS-PA-P            PIC 9(03)V99.
018300         10  WKS-PA-CA           PIC 9(03)V99.
018400         10  WKS-PA-MN           PIC 9(03)V99.
018500         10  WKS-PA-K            PIC 9(03)V99.
018600         10  WKS-PA-AL           PIC 9(03)V99.
018700         10  WKS-PA-FE           PIC 9(03)V99.
018800         10  WKS-PA-SI           PIC 9(03)V99.
018900         10  WKS-PA-MG           PIC 9(03)V99.
019000*------------->   REDEFINICION 1 DE 4: VISTA POR SUBINDICE DE LOS
019100*                 NUEVE ELEMENTOS DEL PUNTO ACTUAL, USADA POR LAS
019200*                 CUATRO METRICAS DE DISTANCIA DE LA SERIE 360
019300     05  WKS-PA-ELEM-TABLA REDEFINES WKS-PA-ELEMENTOS
019400                              PIC 9(03)V99 OCCURS 9.
019500
019600*---------------->     NOMBRES FIJOS DE LAS OCHO CLASES DE LA
019700*                      CASCADA (CARGADOS POR VALUE, RELEIDOS
019800*                      COMO TABLA POR REDEFINES - REQ-009)
019900 01  WKS-CLASES-INIT.
020000     05  FILLER.
020100         10 FILLER PIC X(02) VALUE "MN".
020200         10 FILLER PIC X(35) VALUE "MN-PHOSPHATE MINERAL MIMIC".
020300     05  FILLER.
020400         10 FILLER PIC X(02) VALUE "AP".
020500         10 FILLER PIC X(35) VALUE "APATITE (BIOGENIC)".
020600     05  FILLER.
020700         10 FILLER PIC X(02) VALUE "KA".
020800         10 FILLER PIC X(35) VALUE
020900            "K-AL PHOSPHATE (ACIDIC DIAGENESIS)".
021000     05  FILLER.
021100         10 FILLER PIC X(02) VALUE "OA".
021200         10 FILLER PIC X(35) VALUE "ORGANIC ADHESIVE".
021300     05  FILLER.
021400         10 FILLER PIC X(02) VALUE "OC".
021500         10 FILLER PIC X(35) VALUE
021600            "OCHRE-LOADED COMPOUND ADHESIVE".
021700     05  FILLER.
021800         10 FILLER PIC X(02) VALUE "PM".
021900         10 FILLER PIC X(35) VALUE
022000            "PARTIALLY MINERALIZED ORGANIC".
022100     05  FILLER.
022200         10 FILLER PIC X(02) VALUE "PO".
022300         10 FILLER PIC X(35) VALUE
022400            "POSSIBLE ORGANIC MATERIAL".
022500     05  FILLER.
022600         10 FILLER PIC X(02) VALUE "AM".
022700         10 FILLER PIC X(35) VALUE "AMBIGUOUS".
022800*------------->   REDEFINICION 5: LA TABLA CONSTANTE ANTERIOR SE
022900*                 RELEE COMO OCCURS 8 PARA RECORRERLA EN CICLO
023000 01  WKS-TABLA-CLASES REDEFINES WKS-CLASES-INIT.
023100     05  WKS-TC-ENTRADA OCCURS 8.
023200         10  WKS-TC-CODIGO       PIC X(02).
023300         10  WKS-TC-NOMBRE       PIC X(35).
023400 01  WKS-TABLA-CLASES-CONTADORES.
023500     05  WKS-TC-CONTADOR OCCURS 8 PIC 9(07) COMP VALUE ZEROS.
023600
023700*---------------->     DEFINICION FIJA DE LOS SEIS PARES DE
023800*                      CORRELACION (CARGADA POR VALUE, RELEIDA
023900*                      COMO TABLA POR REDEFINES - REQ-014)
024000 01  WKS-PARES-INIT.
024100     05  FILLER.
024200         10 FILLER PIC X(05) VALUE "P-CA ".
024300         10 FILLER PIC 9(01) VALUE 2.
024400         10 FILLER PIC 9(01) VALUE 3.
024500         10 FILLER PIC X(01) VALUE "P".
024600         10 FILLER PIC S9V999 VALUE 0.700.
024700         10 FILLER PIC X(60) VALUE
024800            "CALCIUM PHOSPHATE MINERALIZATION (GUANO DIAGENESIS)".
024900     05  FILLER.
025000         10 FILLER PIC X(05) VALUE "K-AL ".
025100         10 FILLER PIC 9(01) VALUE 5.
025200         10 FILLER PIC 9(01) VALUE 6.
025300         10 FILLER PIC X(01) VALUE "P".
025400         10 FILLER PIC S9V999 VALUE 0.600.
025500         10 FILLER PIC X(60) VALUE
025600            "K-AL PHOSPHATE FORMATION (ACIDIC CONDITIONS)".
025700     05  FILLER.
025800         10 FILLER PIC X(05) VALUE "K-P  ".
025900         10 FILLER PIC 9(01) VALUE 5.
026000         10 FILLER PIC 9(01) VALUE 2.
026100         10 FILLER PIC X(01) VALUE "P".
026200         10 FILLER PIC S9V999 VALUE 0.600.
026300         10 FILLER PIC X(60) VALUE
026400            "K INCORPORATION INTO PHOSPHATE STRUCTURES".
026500     05  FILLER.
026600         10 FILLER PIC X(05) VALUE "C-P  ".
026700         10 FILLER PIC 9(01) VALUE 1.
026800         10 FILLER PIC 9(01) VALUE 2.
026900         10 FILLER PIC X(01) VALUE "N".
027000         10 FILLER PIC S9V999 VALUE -0.300.
027100         10 FILLER PIC X(60) VALUE
027200            "ORGANIC CARBON REPLACEMENT BY PHOSPHATES".
027300     05  FILLER.
027400         10 FILLER PIC X(05) VALUE "C-MN ".
027500         10 FILLER PIC 9(01) VALUE 1.
027600         10 FILLER PIC 9(01) VALUE 4.
027700         10 FILLER PIC X(01) VALUE "N".
027800         10 FILLER PIC S9V999 VALUE -0.200.
027900         10 FILLER PIC X(60) VALUE
028000            "ORGANIC CARBON REPLACEMENT BY MN OXIDES/PHOSPHATES".
028100     05  FILLER.
028200         10 FILLER PIC X(05) VALUE "FE-P ".
028300         10 FILLER PIC 9(01) VALUE 7.
028400         10 FILLER PIC 9(01) VALUE 2.
028500         10 FILLER PIC X(01) VALUE "P".
028600         10 FILLER PIC S9V999 VALUE 0.500.
028700         10 FILLER PIC X(60) VALUE
028800            "IRON PHOSPHATE VS. IRON OXIDE FORMATION".
028900*------------->   REDEFINICION 2 DE 4: LA TABLA CONSTANTE ANTERIOR
029000*                 SE RELEE COMO OCCURS 6 PARA RECORRERLA EN CICLO
029100 01  WKS-TABLA-PARES REDEFINES WKS-PARES-INIT.
029200     05  WKS-PAR OCCURS 6.
029300         10  PAR-NOMBRE          PIC X(05).
029400         10  PAR-ELEM-X          PIC 9(01).
029500         10  PAR-ELEM-Y          PIC 9(01).
029600         10  PAR-DIRECCION       PIC X(01).
029700         10  PAR-UMBRAL          PIC S9V999.
029800         10  PAR-INTERPRETACION  PIC X(60).
029900
030000*---------------->     ACUMULADORES DE CORRELACION (PARALELA A
030100*                      LA TABLA ANTERIOR POR EL MISMO SUBINDICE)
030200 01  WKS-TABLA-PARES-ACUM.
030300     05  PAR-ACUM OCCURS 6.
030400         10  PAR-N               PIC 9(07)     COMP VALUE ZEROS.
030500         10  PAR-SUMX            PIC S9(07)V9999 COMP VALUE ZEROS.
030600         10  PAR-SUMY            PIC S9(07)V9999 COMP VALUE ZEROS.
030700         10  PAR-SUMXY           PIC S9(09)V9999 COMP VALUE ZEROS.
030800         10  PAR-SUMX2           PIC S9(09)V9999 COMP VALUE ZEROS.
030900         10  PAR-SUMY2           PIC S9(09)V9999 COMP VALUE ZEROS.
031000         10  PAR-R               PIC S9V999    VALUE ZEROS.
031100         10  PAR-SIGNIFICATIVO   PIC X(01)     VALUE 'N'.
031200         10  PAR-FUERZA          PIC X(08)     VALUE SPACES.
031300
031400 01  WKS-COR-X                   PIC 9(03)V99  VALUE ZEROS.
031500 01  WKS-COR-Y                   PIC 9(03)V99  VALUE ZEROS.
031600 77  IDX-PAR                     PIC 9(02) COMP VALUE ZEROS.
031700
031800*---------------->     CAMPOS DE TRABAJO DEL CALCULO DE R DE
031900*                      PEARSON (SERIE 706)
032000 01  WKS-R-CAMPOS.
032100     05  WKS-R-NUMERADOR         PIC S9(13)V9999 COMP VALUE ZEROS.
032200     05  WKS-R-VARX              PIC S9(13)V9999 COMP VALUE ZEROS.
032300     05  WKS-R-VARY              PIC S9(13)V9999 COMP VALUE ZEROS.
032400
032500*---------------->     RAZON CA/P DEL PUNTO ACTUAL (SERIE 335)
032600 01  WKS-CAPR-VALOR              PIC 9(03)V99  VALUE ZEROS.
032700
032800*---------------->     LOCALIZACION DE LA MEJOR COINCIDENCIA POR
032900*                      LIB-ID (SERIE 250)
033000 01  WKS-ID-BUSCADO              PIC 9(05)  VALUE ZEROS.
033100 01  WKS-ID-LOCALIZA-SW          PIC X(01)  VALUE 'N'.
033200     88  WKS-ID-LOCALIZADO                  VALUE 'Y'.
033300     88  WKS-ID-NO-LOCALIZADO               VALUE 'N'.
033400
033500*---------------->     TEMPORAL PARA EL INTERCAMBIO EN LA
033600*                      ORDENACION DEL TOP-N (SERIE 387)
033700 01  WKS-TOP-TEMPO               PIC X(65)  VALUE SPACES.
033800
033900*---------------->     RUTINA PROPIA DE RAIZ CUADRADA (NEWTON)
034000 01  WKS-RAIZ-CAMPOS.
034100     05  WKS-RAIZ-ENTRADA        PIC S9(13)V9999 VALUE ZEROS.
034200     05  WKS-RAIZ-APROX          PIC S9(13)V9999 VALUE ZEROS.
034300     05  WKS-RAIZ-RESULTADO      PIC S9(13)V9999 VALUE ZEROS.
034400     05  WKS-RAIZ-DIVISOR-CERO   PIC X(01)  VALUE 'N'.
034500         88  WKS-RAIZ-ES-CERO               VALUE 'Y'.
034600
034700*---------------->     TABLA EN MEMORIA DE LA BIBLIOTECA
034800 01  WKS-TABLA-BIBLIOTECA.
034900     05  WKS-BIB-OCCURS          PIC 9(03) COMP VALUE ZEROS.
035000     05  WKS-TABLA-BIB OCCURS 1 TO 300 TIMES
035100                       DEPENDING ON WKS-BIB-OCCURS
035200                       ASCENDING KEY BIB-T-LIB-ID
035300                       INDEXED BY IDX-BIB.
035400         10  BIB-T-LIB-ID        PIC 9(05).
035500         10  BIB-T-NOMBRE        PIC X(30).
035600         10  BIB-T-TIPO-ESPEC    PIC X(01).
035700         10  BIB-T-TIPO-MATERIAL PIC X(16).
035800         10  BIB-T-VERIFICADO    PIC X(01).
035900         10  BIB-T-TIENE-EDS     PIC X(01).
036000         10  BIB-T-TIENE-FTIR    PIC X(01).
036100         10  BIB-T-CALIDAD       PIC 9(01).
036200         10  BIB-T-ELEMENTOS.
036300             15  BIB-T-C         PIC 9(03)V99.
036400             15  BIB-T-P         PIC 9(03)V99.
036500             15  BIB-T-CA        PIC 9(03)V99.
036600             15  BIB-T-MN        PIC 9(03)V99.
036700             15  BIB-T-K         PIC 9(03)V99.
036800             15  BIB-T-AL        PIC 9(03)V99.
036900             15  BIB-T-FE        PIC 9(03)V99.
037000             15  BIB-T-SI        PIC 9(03)V99.
037100             15  BIB-T-MG        PIC 9(03)V99.
037200*------------->   REDEFINICION 3 DE 4: VISTA POR SUBINDICE DE LOS
037300*                 NUEVE ELEMENTOS DE CADA ENTRADA DE BIBLIOTECA
037400             15  BIB-T-ELEM-TABLA REDEFINES BIB-T-ELEMENTOS
037500                              PIC 9(03)V99 OCCURS 9.
037600
037700*---------------->     ESTADISTICAS DE LA BIBLIOTECA (U7)
037800 01  WKS-STATS-BIBLIOTECA.
037900     05  WKS-BIB-TOTAL           PIC 9(05) COMP VALUE ZEROS.
038000     05  WKS-BIB-ARQUEO          PIC 9(05) COMP VALUE ZEROS.
038100     05  WKS-BIB-EXPER           PIC 9(05) COMP VALUE ZEROS.
038200     05  WKS-BIB-VERIF           PIC 9(05) COMP VALUE ZEROS.
038300     05  WKS-BIB-EDS             PIC 9(05) COMP VALUE ZEROS.
038400     05  WKS-BIB-FTIR            PIC 9(05) COMP VALUE ZEROS.
038500     05  WKS-BIB-MULTI           PIC 9(05) COMP VALUE ZEROS.
038600     05  WKS-MAT-OCCURS          PIC 9(02) COMP VALUE ZEROS.
038700     05  WKS-TABLA-MATERIAL OCCURS 10 INDEXED BY IDX-TIPMAT.
038800         10  WKS-MAT-NOMBRE      PIC X(16) VALUE SPACES.
038900         10  WKS-MAT-CONTADOR    PIC 9(05) COMP VALUE ZEROS.
039000
039100*---------------->     BUSQUEDA POR LA BIBLIOTECA - TOP N
039200 01  WKS-TOP-N-TABLA.
039300     05  WKS-TOP-ENTRADA OCCURS 20.
039400         10  TOP-OCUPADO         PIC X(01) VALUE 'N'.
039500             88  TOP-ESTA-OCUPADO           VALUE 'Y'.
039600         10  TOP-LIB-ID          PIC 9(05) VALUE ZEROS.
039700         10  TOP-NOMBRE          PIC X(30) VALUE SPACES.
039800         10  TOP-TIPO-MATERIAL   PIC X(16) VALUE SPACES.
039900         10  TOP-DISTANCIA       PIC 9(05)V999 VALUE ZEROS.
040000         10  TOP-SIMILITUD       PIC 9V9999    VALUE ZEROS.
040100 01  IDX-TOP                     PIC 9(02) COMP VALUE ZEROS.
040200 01  WKS-TOP-PEOR-SIM             PIC 9V9999   VALUE ZEROS.
040300 01  WKS-TOP-PEOR-IDX             PIC 9(02) COMP VALUE ZEROS.
040400 01  WKS-TOP-CANTIDAD             PIC 9(02) COMP VALUE ZEROS.
040500 01  WKS-SORT-PASADA              PIC 9(02) COMP VALUE ZEROS.
040600
040700*---------------->     CAMPOS DE TRABAJO DE LA DISTANCIA
040800 01  WKS-DISTANCIA-CAMPOS.
040900     05  WKS-DIST-ACUM           PIC S9(07)V9999 VALUE ZEROS.
041000     05  WKS-DIST-DIFERENCIA     PIC S9(05)V99   VALUE ZEROS.
041100     05  WKS-DIST-ABS            PIC 9(05)V99    VALUE ZEROS.
041200     05  WKS-DIST-Q              PIC 9(03)V99    VALUE ZEROS.
041300     05  WKS-DIST-V              PIC 9(03)V99    VALUE ZEROS.
041400     05  WKS-DIST-SUMA           PIC 9(05)V99    VALUE ZEROS.
041500     05  WKS-DIST-FINAL          PIC 9(05)V999   VALUE ZEROS.
041600     05  WKS-DIST-SIM            PIC 9V9999      VALUE ZEROS.
041700     05  WKS-DIST-DOTPROD        PIC S9(09)V9999 VALUE ZEROS.
041800     05  WKS-DIST-MAGQ           PIC S9(09)V9999 VALUE ZEROS.
041900     05  WKS-DIST-MAGV           PIC S9(09)V9999 VALUE ZEROS.
042000     05  WKS-DIST-MAGQ-RAIZ      PIC S9(09)V9999 VALUE ZEROS.
042100     05  WKS-DIST-MAGV-RAIZ      PIC S9(09)V9999 VALUE ZEROS.
042200
042300*---------------->     RELOJ DE CONTROL DE CARGA (REQ-022)
042400 01  WKS-RELOJ-CARGA-INICIO      PIC 9(08)  VALUE ZEROS.
042900 01  WKS-RELOJ-CARGA-FIN         PIC 9(08)  VALUE ZEROS.
043000 01  WKS-RELOJ-CARGA-FIN-EDIT.
043100     02  WKS-RCF-HORAS           PIC 9(02)  VALUE ZEROS.
043200     02  FILLER                  PIC X(01)  VALUE ":".
043300     02  WKS-RCF-MINUTOS         PIC 9(02)  VALUE ZEROS.
043400     02  FILLER                  PIC X(01)  VALUE ":".
043500     02  WKS-RCF-SEGUNDOS        PIC 9(02)  VALUE ZEROS.
043600     02  FILLER                  PIC X(01)  VALUE ":".
043700     02  WKS-RCF-CENTESIMAS      PIC 9(02)  VALUE ZEROS.
043900*------------->   REDEFINICION 4 DE 5: VISTA NUMERICA DEL RELOJ
044000*                 DE FIN DE CARGA, PARA MEDIR EL TIEMPO DE PROCESO
044100 01  WKS-RELOJ-CARGA-FIN-NUM REDEFINES WKS-RELOJ-CARGA-FIN-EDIT.
044200     02  WKS-RCFN-HORAS          PIC 9(02).
044300     02  FILLER                  PIC X(01).
044400     02  WKS-RCFN-MINUTOS        PIC 9(02).
044500     02  FILLER                  PIC X(01).
044600     02  WKS-RCFN-SEGUNDOS       PIC 9(02).
044700     02  FILLER                  PIC X(01).
044800     02  WKS-RCFN-CENTESIMAS     PIC 9(02).
045000
045100*---------------->     LINEAS DE MENSAJE PARA ERROR-LOG
045200 01  WKS-MSG-ERROR.
045300     05  WKS-MSG-PUNTO           PIC X(05)  VALUE SPACES.
045400     05  FILLER                  PIC X(02)  VALUE SPACES.
045500     05  WKS-MSG-TEXTO           PIC X(80)  VALUE SPACES.
045600     05  FILLER                  PIC X(45)  VALUE SPACES.
045700
045800*---------------->     LINEAS DE TRABAJO PARA EL REPORTE
045900 01  WKS-LINEA-EDITADA           PIC X(132) VALUE SPACES.
046000 01  WKS-PORCENTAJE-EDIT         PIC ZZ9.9  VALUE ZEROS.
046100 01  WKS-R-EDIT                  PIC -9.999 VALUE ZEROS.
046200
046300 PROCEDURE DIVISION.
046400*=================================================================
046500* SERIE 000 - CONTROL PRINCIPAL DEL PROGRAMA
046600*=================================================================
046700 000-PRINCIPAL SECTION.
046800     PERFORM 100-ABRIR-ARCHIVOS
046900     PERFORM 110-VERIFICAR-FS
047000     PERFORM 150-ACEPTA-PARAMETROS
047100     PERFORM 200-CARGA-BIBLIOTECA
047200     PERFORM 300-PROCESA-PUNTOS
047300     PERFORM 700-CALCULA-PARES
047400     PERFORM 800-CONSTRUYE-REPORTE
047500     PERFORM XXX-CIERRA-ARCHIVOS
047600     STOP RUN.
047700 000-PRINCIPAL-E. EXIT.
047800
047900*=================================================================
048000* SERIE 100 - APERTURA DE ARCHIVOS Y VERIFICACION DE FILE STATUS
048100*=================================================================
048200 100-ABRIR-ARCHIVOS SECTION.
048300     OPEN INPUT  EDS-INPUT
048400     OPEN INPUT  LIBRARY-INPUT
048500     OPEN OUTPUT AUTH-OUTPUT
048600     OPEN OUTPUT MATCH-OUTPUT
048700     OPEN OUTPUT REPORT-OUTPUT
048800     OPEN OUTPUT ERROR-LOG.
048900 100-ABRIR-ARCHIVOS-E. EXIT.
049000
049100 110-VERIFICAR-FS SECTION.
049200     IF FS-EDSIN NOT = 0 OR FS-BIBLIO  NOT = 0 OR
049300        FS-AUTSAL NOT = 0 OR FS-MATSAL NOT = 0 OR
049400        FS-REPSAL NOT = 0 OR FS-ERRLOG NOT = 0
049500        DISPLAY
049600        "====================================================="
049700        UPON CONSOLE
049800        DISPLAY
049900        "  ARQD3001 - ERROR AL ABRIR ARCHIVOS DEL LABORATORIO  "
050000        UPON CONSOLE
050100        DISPLAY
050200        "  FS EDS-INPUT     : (" FS-EDSIN  ")" UPON CONSOLE
050300        DISPLAY
050400        "  FS LIBRARY-INPUT : (" FS-BIBLIO ")" UPON CONSOLE
050500        DISPLAY
050600        "  FS AUTH-OUTPUT   : (" FS-AUTSAL ")" UPON CONSOLE
050700        DISPLAY
050800        "  FS MATCH-OUTPUT  : (" FS-MATSAL ")" UPON CONSOLE
050900        DISPLAY
051000        "  FS REPORT-OUTPUT : (" FS-REPSAL ")" UPON CONSOLE
051100        DISPLAY
051200        "  FS ERROR-LOG     : (" FS-ERRLOG ")" UPON CONSOLE
051300        DISPLAY
051400        "====================================================="
051500        UPON CONSOLE
051600        PERFORM XXX-CIERRA-ARCHIVOS
051700        MOVE 91 TO RETURN-CODE
051800        STOP RUN
051900     ELSE
052000        DISPLAY
052100        "     >>> ARQD3001 - APERTURA DE ARCHIVOS EXITOSA <<<"
052200        UPON CONSOLE
052300     END-IF.
052400 110-VERIFICAR-FS-E. EXIT.
052500
052600*=================================================================
052700* SERIE 150 - PARAMETROS DE LA BUSQUEDA DE BIBLIOTECA (SYSIN)
052800*=================================================================
052900 150-ACEPTA-PARAMETROS SECTION.
053000     ACCEPT WKS-PARM-BUSQUEDA FROM SYSIN
053100     IF WKS-PARM-TOP-N IS NOT NUMERIC OR WKS-PARM-TOP-N = ZEROS
053200        MOVE 05 TO WKS-PARM-TOP-N
053300     END-IF
053400     IF WKS-PARM-TOP-N > 20
053500        MOVE 20 TO WKS-PARM-TOP-N
053600     END-IF
053700     IF WKS-PARM-METRICA NOT = 'E' AND NOT = 'M' AND
053800        NOT = 'C' AND NOT = 'J'
053900        MOVE 'E' TO WKS-PARM-METRICA
054000     END-IF
054010     IF WKS-PARM-TIPO-ESPEC NOT = 'A' AND NOT = 'E' AND
054020        NOT = SPACES
054030        MOVE SPACES TO WKS-PARM-TIPO-ESPEC
054040     END-IF.
054100 150-ACEPTA-PARAMETROS-E. EXIT.
054200
054300*=================================================================
054400* SERIE 200 - CARGA DE LA BIBLIOTECA DE REFERENCIA EN MEMORIA
054500*             (U4 - TABLA CON ASCENDING KEY, Y U7 - ESTADISTICAS)
054600*=================================================================
054700 200-CARGA-BIBLIOTECA SECTION.
054800     ACCEPT WKS-RELOJ-CARGA-INICIO FROM TIME
054900     PERFORM 210-LEE-UN-REGISTRO-BIB THRU 210-LEE-UN-REGISTRO-BIB-E
054910        UNTIL WKS-FIN-BIB
055000     ACCEPT WKS-RELOJ-CARGA-FIN FROM TIME
055100     MOVE WKS-RELOJ-CARGA-FIN TO WKS-RELOJ-CARGA-FIN-EDIT
055200     DISPLAY
055300     "  >>> BIBLIOTECA CARGADA, HORA FIN DE CARGA : "
055400                                     WKS-RELOJ-CARGA-FIN-EDIT
055500     UPON CONSOLE.
055600 200-CARGA-BIBLIOTECA-E. EXIT.
055700
055800 210-LEE-UN-REGISTRO-BIB SECTION.
055900     READ LIBRARY-INPUT
056000          AT END GO TO 210-FIN-DE-BIBLIOTECA.
056110     PERFORM 215-CARGA-EN-TABLA
056120     GO TO 210-LEE-UN-REGISTRO-BIB-E.
056130 210-FIN-DE-BIBLIOTECA.
056140     SET WKS-FIN-BIB TO TRUE.
056300 210-LEE-UN-REGISTRO-BIB-E. EXIT.
056400
056500 215-CARGA-EN-TABLA SECTION.
056600     IF WKS-BIB-OCCURS < 300
056700        ADD 1 TO WKS-BIB-OCCURS
056800        SET IDX-BIB TO WKS-BIB-OCCURS
056900        MOVE BIB-LIB-ID         TO BIB-T-LIB-ID(IDX-BIB)
057000        MOVE BIB-NOMBRE         TO BIB-T-NOMBRE(IDX-BIB)
057100        MOVE BIB-TIPO-ESPEC     TO BIB-T-TIPO-ESPEC(IDX-BIB)
057200        MOVE BIB-TIPO-MATERIAL  TO BIB-T-TIPO-MATERIAL(IDX-BIB)
057300        MOVE BIB-VERIFICADO     TO BIB-T-VERIFICADO(IDX-BIB)
057400        MOVE BIB-TIENE-EDS      TO BIB-T-TIENE-EDS(IDX-BIB)
057500        MOVE BIB-TIENE-FTIR     TO BIB-T-TIENE-FTIR(IDX-BIB)
057600        MOVE BIB-CALIDAD        TO BIB-T-CALIDAD(IDX-BIB)
057700        MOVE BIB-ELEM-C         TO BIB-T-C(IDX-BIB)
057800        MOVE BIB-ELEM-P         TO BIB-T-P(IDX-BIB)
057900        MOVE BIB-ELEM-CA        TO BIB-T-CA(IDX-BIB)
058000        MOVE BIB-ELEM-MN        TO BIB-T-MN(IDX-BIB)
058100        MOVE BIB-ELEM-K         TO BIB-T-K(IDX-BIB)
058200        MOVE BIB-ELEM-AL        TO BIB-T-AL(IDX-BIB)
058300        MOVE BIB-ELEM-FE        TO BIB-T-FE(IDX-BIB)
058400        MOVE BIB-ELEM-SI        TO BIB-T-SI(IDX-BIB)
058500        MOVE BIB-ELEM-MG        TO BIB-T-MG(IDX-BIB)
058600        PERFORM 220-ACUMULA-STATS-BIB
058700     ELSE
058800        DISPLAY
058900        "  >>> AVISO: BIBLIOTECA EXCEDE 300 ENTRADAS, SE TRUNCA"
059000        UPON CONSOLE
059100     END-IF.
059200 215-CARGA-EN-TABLA-E. EXIT.
059300
059400 220-ACUMULA-STATS-BIB SECTION.
059500     ADD 1 TO WKS-BIB-TOTAL
059600     IF BIB-ESPEC-ARQUEO
059700        ADD 1 TO WKS-BIB-ARQUEO
059800     END-IF
059900     IF BIB-ESPEC-EXPER
060000        ADD 1 TO WKS-BIB-EXPER
060100     END-IF
060200     IF BIB-ES-VERIFICADO
060300        ADD 1 TO WKS-BIB-VERIF
060400     END-IF
060500     IF BIB-EDS-DISPONIBLE
060600        ADD 1 TO WKS-BIB-EDS
060700     END-IF
060800     IF BIB-FTIR-DISPONIBLE
060900        ADD 1 TO WKS-BIB-FTIR
061000     END-IF
061100     IF BIB-EDS-DISPONIBLE AND BIB-FTIR-DISPONIBLE
061200        ADD 1 TO WKS-BIB-MULTI
061300     END-IF
061400     PERFORM 225-TALLY-MATERIAL.
061500 220-ACUMULA-STATS-BIB-E. EXIT.
061600
061700 225-TALLY-MATERIAL SECTION.
061800     SET IDX-TIPMAT TO 1
061900     SEARCH WKS-TABLA-MATERIAL
062000         AT END PERFORM 227-INSERTA-MATERIAL-NUEVO
062100         WHEN WKS-MAT-NOMBRE(IDX-TIPMAT) = BIB-TIPO-MATERIAL
062200              ADD 1 TO WKS-MAT-CONTADOR(IDX-TIPMAT)
062300     END-SEARCH.
062400 225-TALLY-MATERIAL-E. EXIT.
062500
062600 227-INSERTA-MATERIAL-NUEVO SECTION.
062700     IF WKS-MAT-OCCURS < 10
062800        ADD 1 TO WKS-MAT-OCCURS
062900        SET IDX-TIPMAT TO WKS-MAT-OCCURS
063000        MOVE BIB-TIPO-MATERIAL TO WKS-MAT-NOMBRE(IDX-TIPMAT)
063100        MOVE 1                 TO WKS-MAT-CONTADOR(IDX-TIPMAT)
063200     END-IF.
063300 227-INSERTA-MATERIAL-NUEVO-E. EXIT.
063400
063500*=================================================================
063600* SERIE 250 - LOCALIZACION DE UNA ENTRADA POR LIB-ID (BUSQUEDA
063700*             BINARIA, USADA AL ACEPTAR LA MEJOR COINCIDENCIA)
063800*=================================================================
063900 250-LOCALIZA-POR-ID SECTION.
064000     SET IDX-BIB TO 1
064100     SEARCH ALL WKS-TABLA-BIB
064200         AT END SET WKS-ID-NO-LOCALIZADO TO TRUE
064300         WHEN BIB-T-LIB-ID(IDX-BIB) = WKS-ID-BUSCADO
064400              SET WKS-ID-LOCALIZADO TO TRUE
064500     END-SEARCH.
064600 250-LOCALIZA-POR-ID-E. EXIT.
064700
064800*=================================================================
064900* SERIE 300 - PROCESAMIENTO PRINCIPAL DE LOS PUNTOS EDS
065000*             (U1 VALIDACION, U2 CLASIFICACION, U3 CORRELACION,
065100*             U4 BUSQUEDA POR BIBLIOTECA)
065200*=================================================================
065300 300-PROCESA-PUNTOS SECTION.
065400     PERFORM 310-LEE-UN-PUNTO THRU 310-LEE-UN-PUNTO-E
065410        UNTIL WKS-FIN-EDS.
065500 300-PROCESA-PUNTOS-E. EXIT.
065600
065700*-----------------> LECTURA CLASICA CON GO TO A LA SALIDA DEL
065710*                   PARRAFO CUANDO EL ARCHIVO EDS LLEGA A AT END
065720 310-LEE-UN-PUNTO SECTION.
065800     READ EDS-INPUT
065900          AT END GO TO 310-FIN-DE-ARCHIVO.
066000     ADD 1 TO WKS-EDS-LEIDOS
066100     PERFORM 320-VALIDA-PUNTO THRU 320-VALIDA-PUNTO-E
066110     GO TO 310-LEE-UN-PUNTO-E.
066120 310-FIN-DE-ARCHIVO.
066130     SET WKS-FIN-EDS TO TRUE.
066400 310-LEE-UN-PUNTO-E. EXIT.
066500
066600*-----------------> U1 - VALIDACION DEL REGISTRO DE ENTRADA
066700 320-VALIDA-PUNTO SECTION.
066800     MOVE 'Y' TO WKS-PUNTO-VALIDO
066900     MOVE EDS-PUNTO-ID  TO WKS-PA-ID
067000     MOVE EDS-ELEM-C    TO WKS-PA-C
067100     MOVE EDS-ELEM-P    TO WKS-PA-P
067200     MOVE EDS-ELEM-CA   TO WKS-PA-CA
067300     MOVE EDS-ELEM-MN   TO WKS-PA-MN
067400
067500     IF EDS-ELEM-C  IS NOT NUMERIC OR
067600        EDS-ELEM-P  IS NOT NUMERIC OR
067700        EDS-ELEM-CA IS NOT NUMERIC OR
067800        EDS-ELEM-MN IS NOT NUMERIC
067900        MOVE 'N' TO WKS-PUNTO-VALIDO
068000     END-IF
068100
068200     IF EDS-ELEM-K  IS NUMERIC
068300        MOVE EDS-ELEM-K  TO WKS-PA-K
068400     ELSE
068500        MOVE ZEROS       TO WKS-PA-K
068600     END-IF
068700     IF EDS-ELEM-AL IS NUMERIC
068800        MOVE EDS-ELEM-AL TO WKS-PA-AL
068900     ELSE
069000        MOVE ZEROS       TO WKS-PA-AL
069100     END-IF
069200     IF EDS-ELEM-FE IS NUMERIC
069300        MOVE EDS-ELEM-FE TO WKS-PA-FE
069400     ELSE
069500        MOVE ZEROS       TO WKS-PA-FE
069600     END-IF
069700     IF EDS-ELEM-SI IS NUMERIC
069800        MOVE EDS-ELEM-SI TO WKS-PA-SI
069900     ELSE
070000        MOVE ZEROS       TO WKS-PA-SI
070100     END-IF
070200     IF EDS-ELEM-MG IS NUMERIC
070300        MOVE EDS-ELEM-MG TO WKS-PA-MG
070400     ELSE
070500        MOVE ZEROS       TO WKS-PA-MG
070600     END-IF
070700
070800     IF WKS-ES-VALIDO
070900        ADD 1 TO WKS-EDS-ACEPTADOS
071000        PERFORM 330-CLASIFICA-PUNTO
071100        PERFORM 340-ACUMULA-CORRELACION
071200        PERFORM 350-BUSCA-BIBLIOTECA
071300     ELSE
071400        ADD 1 TO WKS-EDS-RECHAZADOS
071500        PERFORM 900-REGISTRA-ERROR
071600     END-IF.
071700 320-VALIDA-PUNTO-E. EXIT.
071800
071900*-----------------> U2 - CASCADA DE CLASIFICACION DEL RESIDUO
072000 330-CLASIFICA-PUNTO SECTION.
072100     MOVE WKS-PA-ID TO AUT-PUNTO-ID
072200     PERFORM 335-CALCULA-CAPR
072300
072400     EVALUATE TRUE
072500       WHEN WKS-PA-MN > 5.00
072600          MOVE "MN" TO AUT-CLASE-CODIGO
072700          MOVE "MN-PHOSPHATE MINERAL MIMIC" TO AUT-CLASE-NOMBRE
072800          SET AUT-CONF-ALTA    TO TRUE
072900          SET AUT-RECOM-EXCLUIR TO TRUE
073000       WHEN WKS-PA-P > 10.00 AND WKS-PA-P > ZEROS AND
073100            WKS-CAPR-VALOR >= 1.50 AND WKS-CAPR-VALOR <= 1.80
073200            AND WKS-PA-C < 10.00
073300          MOVE "AP" TO AUT-CLASE-CODIGO
073400          MOVE "APATITE (BIOGENIC)" TO AUT-CLASE-NOMBRE
073500          SET AUT-CONF-ALTA    TO TRUE
073600          SET AUT-RECOM-EXCLUIR TO TRUE
073700       WHEN WKS-PA-K > 2.00 AND WKS-PA-AL > 2.00 AND
073800            WKS-PA-P > 5.00
073900          MOVE "KA" TO AUT-CLASE-CODIGO
074000          MOVE "K-AL PHOSPHATE (ACIDIC DIAGENESIS)"
074100                               TO AUT-CLASE-NOMBRE
074200          SET AUT-CONF-ALTA    TO TRUE
074300          SET AUT-RECOM-EXCLUIR TO TRUE
074400       WHEN WKS-PA-C > 25.00 AND WKS-PA-MN < 1.00 AND
074500            WKS-PA-P < 3.00
074600          MOVE "OA" TO AUT-CLASE-CODIGO
074700          MOVE "ORGANIC ADHESIVE" TO AUT-CLASE-NOMBRE
074800          SET AUT-CONF-ALTA    TO TRUE
074900          SET AUT-RECOM-PROCEDER TO TRUE
075000       WHEN WKS-PA-C > 20.00 AND WKS-PA-FE > 5.00 AND
075100            WKS-PA-MN < 1.00 AND WKS-PA-P < 5.00
075200          MOVE "OC" TO AUT-CLASE-CODIGO
075300          MOVE "OCHRE-LOADED COMPOUND ADHESIVE"
075400                               TO AUT-CLASE-NOMBRE
075500          SET AUT-CONF-ALTA    TO TRUE
075600          SET AUT-RECOM-PROCEDER TO TRUE
075700       WHEN WKS-PA-C >= 15.00 AND WKS-PA-C <= 25.00 AND
075800            WKS-PA-MN >= 1.00 AND WKS-PA-MN <= 5.00 AND
075900            WKS-PA-P >= 3.00 AND WKS-PA-P <= 8.00
076000          MOVE "PM" TO AUT-CLASE-CODIGO
076100          MOVE "PARTIALLY MINERALIZED ORGANIC"
076200                               TO AUT-CLASE-NOMBRE
076300          SET AUT-CONF-MEDIA   TO TRUE
076400          SET AUT-RECOM-PRECAUCION TO TRUE
076500       WHEN WKS-PA-C > 15.00 AND WKS-PA-MN < 1.00 AND
076600            WKS-PA-P < 5.00
076700          MOVE "PO" TO AUT-CLASE-CODIGO
076800          MOVE "POSSIBLE ORGANIC MATERIAL" TO AUT-CLASE-NOMBRE
076900          SET AUT-CONF-MEDIA   TO TRUE
077000          SET AUT-RECOM-ADICIONAL TO TRUE
077100       WHEN OTHER
077200          MOVE "AM" TO AUT-CLASE-CODIGO
077300          MOVE "AMBIGUOUS" TO AUT-CLASE-NOMBRE
077400          SET AUT-CONF-BAJA    TO TRUE
077500          SET AUT-RECOM-ADICIONAL TO TRUE
077600     END-EVALUATE
077700
077800     MOVE WKS-CAPR-VALOR TO AUT-CAPR
077900     PERFORM 338-ACUMULA-TALLIES
078000     PERFORM 339-ESCRIBE-AUTENTICACION.
078100 330-CLASIFICA-PUNTO-E. EXIT.
078200
078300*-----------------> CALCULO DE LA RAZON CA/P (CON REDONDEO)
078400 335-CALCULA-CAPR SECTION.
078500     IF WKS-PA-P > ZEROS
078600        COMPUTE WKS-CAPR-VALOR ROUNDED =
078700                WKS-PA-CA / WKS-PA-P
078800        SET AUT-CAPR-EN-RANGO TO TRUE
078900        ADD WKS-CAPR-VALOR TO WKS-CAPR-SUMA
079000        ADD 1 TO WKS-CAPR-CONTADOR
079100     ELSE
079200        MOVE ZEROS TO WKS-CAPR-VALOR
079300        MOVE 'N' TO AUT-CAPR-VALIDO
079400     END-IF.
079500 335-CALCULA-CAPR-E. EXIT.
079600
079700*-----------------> TALLIES DE ORGANICO / MINERAL / AMBIGUO (U5)
079800 338-ACUMULA-TALLIES SECTION.
079900     MOVE ZEROS TO WKS-CONTAR-ORG WKS-CONTAR-MIN WKS-CONTAR-PHOS
080000     INSPECT AUT-CLASE-NOMBRE TALLYING
080100             WKS-CONTAR-ORG  FOR ALL "ORGANIC"
080200     INSPECT AUT-CLASE-NOMBRE TALLYING
080300             WKS-CONTAR-MIN  FOR ALL "MINERAL"
080400     INSPECT AUT-CLASE-NOMBRE TALLYING
080500             WKS-CONTAR-PHOS FOR ALL "PHOSPHATE"
080600
080700     IF WKS-CONTAR-ORG > ZEROS
080800        ADD 1 TO WKS-TALLY-ORGANICO
080900     END-IF
081000     IF WKS-CONTAR-MIN > ZEROS OR WKS-CONTAR-PHOS > ZEROS
081100        ADD 1 TO WKS-TALLY-MINERAL
081200     END-IF
081300     IF AUT-CONF-MEDIA OR AUT-CONF-BAJA
081400        ADD 1 TO WKS-TALLY-AMBIGUO
081500     END-IF
081600
081700     PERFORM 338-B-CUENTA-UNA-CLASE VARYING IDX-CLASE FROM 1
081800             BY 1 UNTIL IDX-CLASE > 8.
081900 338-ACUMULA-TALLIES-E. EXIT.
082000
082100 338-B-CUENTA-UNA-CLASE SECTION.
082200     IF WKS-TC-CODIGO(IDX-CLASE) = AUT-CLASE-CODIGO
082300        ADD 1 TO WKS-TC-CONTADOR(IDX-CLASE)
082400     END-IF.
082500 338-B-CUENTA-UNA-CLASE-E. EXIT.
082600
082700 339-ESCRIBE-AUTENTICACION SECTION.
082800     WRITE REG-AUT-SALIDA
082900     IF FS-AUTSAL NOT = 0
083000        DISPLAY
083100        "  >>> ERROR AL ESCRIBIR AUTH-OUTPUT, PUNTO "
083200                                            WKS-PA-ID
083300        UPON CONSOLE
083400     END-IF.
083500 339-ESCRIBE-AUTENTICACION-E. EXIT.
083600
083700*-----------------> U3 - ACUMULACION DE LAS SEIS CORRELACIONES
083800 340-ACUMULA-CORRELACION SECTION.
083900     PERFORM 345-ACUM-UN-PAR VARYING IDX-PAR FROM 1 BY 1
084000             UNTIL IDX-PAR > 6.
084100 340-ACUMULA-CORRELACION-E. EXIT.
084200
084300 345-ACUM-UN-PAR SECTION.
084400     MOVE WKS-PA-ELEM-TABLA(PAR-ELEM-X(IDX-PAR)) TO WKS-COR-X
084500     MOVE WKS-PA-ELEM-TABLA(PAR-ELEM-Y(IDX-PAR)) TO WKS-COR-Y
084600     IF WKS-COR-X > ZEROS AND WKS-COR-Y > ZEROS
084700        ADD 1 TO PAR-N(IDX-PAR)
084800        ADD WKS-COR-X TO PAR-SUMX(IDX-PAR)
084900        ADD WKS-COR-Y TO PAR-SUMY(IDX-PAR)
085000        COMPUTE PAR-SUMXY(IDX-PAR) =
085100                PAR-SUMXY(IDX-PAR) + (WKS-COR-X * WKS-COR-Y)
085200        COMPUTE PAR-SUMX2(IDX-PAR) =
085300                PAR-SUMX2(IDX-PAR) + (WKS-COR-X * WKS-COR-X)
085400        COMPUTE PAR-SUMY2(IDX-PAR) =
085500                PAR-SUMY2(IDX-PAR) + (WKS-COR-Y * WKS-COR-Y)
085600     END-IF.
085700 345-ACUM-UN-PAR-E. EXIT.
085800
085900*=================================================================
086000* SERIE 350 - BUSQUEDA POR LA BIBLIOTECA DE REFERENCIA (U4)
086100*=================================================================
086200 350-BUSCA-BIBLIOTECA SECTION.
086300     PERFORM 352-LIMPIA-TOP-N
086400     IF WKS-BIB-OCCURS > ZEROS
086500        PERFORM 355-EVALUA-CANDIDATO VARYING IDX-BIB FROM 1
086600                BY 1 UNTIL IDX-BIB > WKS-BIB-OCCURS
086700        PERFORM 385-ESCRIBE-TOP-N
086800     END-IF.
086900 350-BUSCA-BIBLIOTECA-E. EXIT.
087000
087100 352-LIMPIA-TOP-N SECTION.
087200     MOVE ZEROS TO WKS-TOP-CANTIDAD
087300     PERFORM 353-LIMPIA-UNA-ENTRADA VARYING IDX-TOP FROM 1 BY 1
087400             UNTIL IDX-TOP > 20.
087500 352-LIMPIA-TOP-N-E. EXIT.
087600
087700 353-LIMPIA-UNA-ENTRADA SECTION.
087800     MOVE 'N' TO TOP-OCUPADO(IDX-TOP)
087900     MOVE ZEROS TO TOP-SIMILITUD(IDX-TOP).
088000 353-LIMPIA-UNA-ENTRADA-E. EXIT.
088100
088200 355-EVALUA-CANDIDATO SECTION.
088210     IF BIB-T-TIENE-EDS(IDX-BIB) = 'Y'
088220        IF (WKS-PARM-SIN-FLT-ESPEC) OR
088230           (BIB-T-TIPO-ESPEC(IDX-BIB) = WKS-PARM-TIPO-ESPEC)
088240        IF (WKS-PARM-TIPO-MATERIAL = SPACES) OR
088250           (BIB-T-TIPO-MATERIAL(IDX-BIB) = WKS-PARM-TIPO-MATERIAL)
088300        IF (NOT WKS-PARM-VERIF-SI) OR
088400           (BIB-T-VERIFICADO(IDX-BIB) = 'Y')
088500           IF (NOT WKS-PARM-MULTI-SI) OR
088600              (BIB-T-TIENE-FTIR(IDX-BIB) = 'Y')
088700              PERFORM 360-CALCULA-DISTANCIA
088800              PERFORM 370-CALCULA-SIMILITUD
088900              PERFORM 380-INSERTA-TOP-N
089010           END-IF
089020        END-IF
089030        END-IF
089040        END-IF
089300     END-IF.
089400 355-EVALUA-CANDIDATO-E. EXIT.
089500
089600*-----------------> CALCULO DE DISTANCIA SEGUN LA METRICA PEDIDA
089700*                   (CONJUNTO POR DEFECTO: C,P,CA,MN,K,AL,FE,SI)
089800 360-CALCULA-DISTANCIA SECTION.
089900     MOVE ZEROS TO WKS-DIST-ACUM WKS-DIST-DOTPROD
090000                   WKS-DIST-MAGQ WKS-DIST-MAGV
090100     EVALUATE TRUE
090200       WHEN WKS-PARM-EUCLIDEA
090300          PERFORM 362-ACUM-EUCLIDEA VARYING WKS-SUB-ELEM
090400                  FROM 1 BY 1 UNTIL WKS-SUB-ELEM > 8
090500          PERFORM 710-RAIZ-CUADRADA-DIST
090600       WHEN WKS-PARM-MANHATTAN
090700          PERFORM 364-ACUM-MANHATTAN VARYING WKS-SUB-ELEM
090800                  FROM 1 BY 1 UNTIL WKS-SUB-ELEM > 8
090900          MOVE WKS-DIST-ACUM TO WKS-DIST-FINAL
091000       WHEN WKS-PARM-COSENO
091100          PERFORM 366-ACUM-COSENO VARYING WKS-SUB-ELEM
091200                  FROM 1 BY 1 UNTIL WKS-SUB-ELEM > 8
091300          PERFORM 367-TERMINA-COSENO
091400       WHEN WKS-PARM-JI-CUADRADA
091500          PERFORM 368-ACUM-JI-CUADRADA VARYING WKS-SUB-ELEM
091600                  FROM 1 BY 1 UNTIL WKS-SUB-ELEM > 8
091700          MOVE WKS-DIST-ACUM TO WKS-DIST-FINAL
091800     END-EVALUATE.
091900 360-CALCULA-DISTANCIA-E. EXIT.
092000
092100 362-ACUM-EUCLIDEA SECTION.
092200     MOVE WKS-PA-ELEM-TABLA(WKS-SUB-ELEM)         TO WKS-DIST-Q
092300     MOVE BIB-T-ELEM-TABLA(IDX-BIB, WKS-SUB-ELEM) TO WKS-DIST-V
092400     COMPUTE WKS-DIST-DIFERENCIA = WKS-DIST-Q - WKS-DIST-V
092500     COMPUTE WKS-DIST-ACUM =
092600             WKS-DIST-ACUM +
092700             (WKS-DIST-DIFERENCIA * WKS-DIST-DIFERENCIA).
092800 362-ACUM-EUCLIDEA-E. EXIT.
092900
093000 364-ACUM-MANHATTAN SECTION.
093100     MOVE WKS-PA-ELEM-TABLA(WKS-SUB-ELEM)         TO WKS-DIST-Q
093200     MOVE BIB-T-ELEM-TABLA(IDX-BIB, WKS-SUB-ELEM) TO WKS-DIST-V
093300     COMPUTE WKS-DIST-DIFERENCIA = WKS-DIST-Q - WKS-DIST-V
093400     IF WKS-DIST-DIFERENCIA < ZEROS
093500        COMPUTE WKS-DIST-ABS = ZEROS - WKS-DIST-DIFERENCIA
093600     ELSE
093700        MOVE WKS-DIST-DIFERENCIA TO WKS-DIST-ABS
093800     END-IF
093900     ADD WKS-DIST-ABS TO WKS-DIST-ACUM.
094000 364-ACUM-MANHATTAN-E. EXIT.
094100
094200 366-ACUM-COSENO SECTION.
094300     MOVE WKS-PA-ELEM-TABLA(WKS-SUB-ELEM)         TO WKS-DIST-Q
094400     MOVE BIB-T-ELEM-TABLA(IDX-BIB, WKS-SUB-ELEM) TO WKS-DIST-V
094500     COMPUTE WKS-DIST-DOTPROD =
094600             WKS-DIST-DOTPROD + (WKS-DIST-Q * WKS-DIST-V)
094700     COMPUTE WKS-DIST-MAGQ =
094800             WKS-DIST-MAGQ + (WKS-DIST-Q * WKS-DIST-Q)
094900     COMPUTE WKS-DIST-MAGV =
095000             WKS-DIST-MAGV + (WKS-DIST-V * WKS-DIST-V).
095100 366-ACUM-COSENO-E. EXIT.
095200
095300 367-TERMINA-COSENO SECTION.
095400     IF WKS-DIST-MAGQ = ZEROS OR WKS-DIST-MAGV = ZEROS
095500        MOVE 1 TO WKS-DIST-FINAL
095600     ELSE
095700        MOVE WKS-DIST-MAGQ TO WKS-RAIZ-ENTRADA
095800        PERFORM 710-RAIZ-CUADRADA
095900        MOVE WKS-RAIZ-RESULTADO TO WKS-DIST-MAGQ-RAIZ
096000        MOVE WKS-DIST-MAGV TO WKS-RAIZ-ENTRADA
096100        PERFORM 710-RAIZ-CUADRADA
096200        MOVE WKS-RAIZ-RESULTADO TO WKS-DIST-MAGV-RAIZ
096300        COMPUTE WKS-DIST-FINAL ROUNDED =
096400           1 - (WKS-DIST-DOTPROD /
096500               (WKS-DIST-MAGQ-RAIZ * WKS-DIST-MAGV-RAIZ))
096600     END-IF.
096700 367-TERMINA-COSENO-E. EXIT.
096800
096900 368-ACUM-JI-CUADRADA SECTION.
097000     MOVE WKS-PA-ELEM-TABLA(WKS-SUB-ELEM)         TO WKS-DIST-Q
097100     MOVE BIB-T-ELEM-TABLA(IDX-BIB, WKS-SUB-ELEM) TO WKS-DIST-V
097200     COMPUTE WKS-DIST-SUMA = WKS-DIST-Q + WKS-DIST-V
097300     IF WKS-DIST-SUMA > ZEROS
097400        COMPUTE WKS-DIST-DIFERENCIA = WKS-DIST-Q - WKS-DIST-V
097500        COMPUTE WKS-DIST-ACUM = WKS-DIST-ACUM +
097600           ((WKS-DIST-DIFERENCIA * WKS-DIST-DIFERENCIA) /
097700             WKS-DIST-SUMA)
097800     END-IF.
097900 368-ACUM-JI-CUADRADA-E. EXIT.
098000
098100 710-RAIZ-CUADRADA-DIST SECTION.
098200     MOVE WKS-DIST-ACUM TO WKS-RAIZ-ENTRADA
098300     PERFORM 710-RAIZ-CUADRADA
098400     MOVE WKS-RAIZ-RESULTADO TO WKS-DIST-FINAL.
098500 710-RAIZ-CUADRADA-DIST-E. EXIT.
098600
098700*-----------------> SIMILITUD = 1 / (1 + DISTANCIA)
098800 370-CALCULA-SIMILITUD SECTION.
098900     COMPUTE WKS-DIST-SIM ROUNDED =
099000             1 / (1 + WKS-DIST-FINAL).
099100 370-CALCULA-SIMILITUD-E. EXIT.
099200
099300*-----------------> INSERCION EN EL TOP-N (EMPATES CONSERVAN
099400*                   EL ORDEN DE CARGA DE LA BIBLIOTECA - REQ-070)
099500 380-INSERTA-TOP-N SECTION.
099600     IF WKS-TOP-CANTIDAD < WKS-PARM-TOP-N
099700        ADD 1 TO WKS-TOP-CANTIDAD
099800        SET IDX-TOP TO WKS-TOP-CANTIDAD
099900        PERFORM 384-COPIA-CANDIDATO
100000     ELSE
100100        PERFORM 382-LOCALIZA-PEOR
100200        IF WKS-DIST-SIM > WKS-TOP-PEOR-SIM
100300           MOVE WKS-TOP-PEOR-IDX TO IDX-TOP
100400           PERFORM 384-COPIA-CANDIDATO
100500        END-IF
100600     END-IF.
100700 380-INSERTA-TOP-N-E. EXIT.
100800
100900 382-LOCALIZA-PEOR SECTION.
101000     MOVE 9.9999 TO WKS-TOP-PEOR-SIM
101100     MOVE 1 TO WKS-TOP-PEOR-IDX
101200     PERFORM 383-COMPARA-PEOR VARYING IDX-TOP FROM 1 BY 1
101300             UNTIL IDX-TOP > WKS-TOP-CANTIDAD.
101400 382-LOCALIZA-PEOR-E. EXIT.
101500
101600 383-COMPARA-PEOR SECTION.
101700     IF TOP-SIMILITUD(IDX-TOP) < WKS-TOP-PEOR-SIM
101800        MOVE TOP-SIMILITUD(IDX-TOP) TO WKS-TOP-PEOR-SIM
101900        MOVE IDX-TOP TO WKS-TOP-PEOR-IDX
102000     END-IF.
102100 383-COMPARA-PEOR-E. EXIT.
102200
102300 384-COPIA-CANDIDATO SECTION.
102400     MOVE 'Y'                       TO TOP-OCUPADO(IDX-TOP)
102500     MOVE BIB-T-LIB-ID(IDX-BIB)     TO TOP-LIB-ID(IDX-TOP)
102600     MOVE BIB-T-NOMBRE(IDX-BIB)     TO TOP-NOMBRE(IDX-TOP)
102700     MOVE BIB-T-TIPO-MATERIAL(IDX-BIB)
102800                                    TO TOP-TIPO-MATERIAL(IDX-TOP)
102900     MOVE WKS-DIST-FINAL            TO TOP-DISTANCIA(IDX-TOP)
103000     MOVE WKS-DIST-SIM              TO TOP-SIMILITUD(IDX-TOP).
103100 384-COPIA-CANDIDATO-E. EXIT.
103200
103300*-----------------> ORDENA POR SIMILITUD DESCENDENTE (BURBUJA
103400*                   SOBRE POCOS ELEMENTOS, HASTA 20) Y ESCRIBE
103500 385-ESCRIBE-TOP-N SECTION.
103600     PERFORM 386-ORDENA-TOP-N
103700     PERFORM 390-ESCRIBE-UN-RANGO VARYING IDX-TOP FROM 1 BY 1
103800             UNTIL IDX-TOP > WKS-TOP-CANTIDAD.
103900 385-ESCRIBE-TOP-N-E. EXIT.
104000
104100*-----------------> ORDENAMIENTO DE BURBUJA CLASICO, UNA PASADA
104200*                   COMPLETA POR CADA VALOR DE WKS-SORT-PASADA
104300 386-ORDENA-TOP-N SECTION.
104400     PERFORM 388-UNA-PASADA VARYING WKS-SORT-PASADA FROM 1 BY 1
104500             UNTIL WKS-SORT-PASADA > WKS-TOP-CANTIDAD - 1.
104600 386-ORDENA-TOP-N-E. EXIT.
104700
104800 388-UNA-PASADA SECTION.
104900     PERFORM 387-COMPARA-ADYACENTE VARYING WKS-SUB-ELEM FROM 1
105000             BY 1 UNTIL WKS-SUB-ELEM > WKS-TOP-CANTIDAD - 1.
105100 388-UNA-PASADA-E. EXIT.
105200
105300 387-COMPARA-ADYACENTE SECTION.
105400     IF TOP-SIMILITUD(WKS-SUB-ELEM) <
105500        TOP-SIMILITUD(WKS-SUB-ELEM + 1)
105600        MOVE WKS-TOP-ENTRADA(WKS-SUB-ELEM)     TO WKS-TOP-TEMPO
105700        MOVE WKS-TOP-ENTRADA(WKS-SUB-ELEM + 1)
105800                                    TO WKS-TOP-ENTRADA(WKS-SUB-ELEM)
105900        MOVE WKS-TOP-TEMPO TO WKS-TOP-ENTRADA(WKS-SUB-ELEM + 1)
106000     END-IF.
106100 387-COMPARA-ADYACENTE-E. EXIT.
106200
106300 390-ESCRIBE-UN-RANGO SECTION.
106400     MOVE IDX-TOP                   TO MAT-RANGO
106500     MOVE TOP-LIB-ID(IDX-TOP)       TO MAT-LIB-ID
106600     MOVE TOP-NOMBRE(IDX-TOP)       TO MAT-NOMBRE
106700     MOVE TOP-TIPO-MATERIAL(IDX-TOP) TO MAT-TIPO-MATERIAL
106800     MOVE TOP-DISTANCIA(IDX-TOP)    TO MAT-DISTANCIA
106900     MOVE TOP-SIMILITUD(IDX-TOP)    TO MAT-SIMILITUD
107000     WRITE REG-MAT-SALIDA
107100     IF IDX-TOP = 1
107200        MOVE TOP-LIB-ID(IDX-TOP) TO WKS-ID-BUSCADO
107300        PERFORM 250-LOCALIZA-POR-ID
107400     END-IF.
107500 390-ESCRIBE-UN-RANGO-E. EXIT.
107600
107700*=================================================================
107800* SERIE 700 - CALCULO FINAL DE LOS COEFICIENTES DE PEARSON (U3)
107900*=================================================================
108000 700-CALCULA-PARES SECTION.
108100     PERFORM 705-CALCULA-UN-PAR THRU 705-CALCULA-UN-PAR-E
108150        VARYING IDX-PAR FROM 1 BY 1
108200             UNTIL IDX-PAR > 6.
108300 700-CALCULA-PARES-E. EXIT.
108400
108500 705-CALCULA-UN-PAR SECTION.
108600     IF PAR-N(IDX-PAR) >= 3
108700        PERFORM 706-CALCULA-R THRU 706-CALCULA-R-E
108800     ELSE
108900        MOVE ZEROS TO PAR-R(IDX-PAR)
109000        MOVE 'N'   TO PAR-SIGNIFICATIVO(IDX-PAR)
109100     END-IF.
109200 705-CALCULA-UN-PAR-E. EXIT.
109300
109400 706-CALCULA-R SECTION.
109500     COMPUTE WKS-R-NUMERADOR =
109600        (PAR-N(IDX-PAR) * PAR-SUMXY(IDX-PAR)) -
109700        (PAR-SUMX(IDX-PAR) * PAR-SUMY(IDX-PAR))
109800     COMPUTE WKS-R-VARX =
109900        (PAR-N(IDX-PAR) * PAR-SUMX2(IDX-PAR)) -
110000        (PAR-SUMX(IDX-PAR) * PAR-SUMX(IDX-PAR))
110100     COMPUTE WKS-R-VARY =
110200        (PAR-N(IDX-PAR) * PAR-SUMY2(IDX-PAR)) -
110300        (PAR-SUMY(IDX-PAR) * PAR-SUMY(IDX-PAR))
110400
110500     IF WKS-R-VARX <= ZEROS OR WKS-R-VARY <= ZEROS
110600        MOVE ZEROS TO PAR-R(IDX-PAR)
110700        MOVE 'N'   TO PAR-SIGNIFICATIVO(IDX-PAR)
110800     ELSE
110900        COMPUTE WKS-RAIZ-ENTRADA = WKS-R-VARX * WKS-R-VARY
111000        PERFORM 710-RAIZ-CUADRADA THRU 710-RAIZ-CUADRADA-E
111100        IF WKS-RAIZ-RESULTADO = ZEROS
111200           MOVE ZEROS TO PAR-R(IDX-PAR)
111300           MOVE 'N'   TO PAR-SIGNIFICATIVO(IDX-PAR)
111400        ELSE
111500           COMPUTE PAR-R(IDX-PAR) ROUNDED =
111600              WKS-R-NUMERADOR / WKS-RAIZ-RESULTADO
111700           PERFORM 707-EVALUA-SIGNIFICANCIA
111710              THRU 707-EVALUA-SIGNIFICANCIA-E
111800        END-IF
111900     END-IF.
112000 706-CALCULA-R-E. EXIT.
112100
112200 707-EVALUA-SIGNIFICANCIA SECTION.
112300     MOVE 'N' TO PAR-SIGNIFICATIVO(IDX-PAR)
112400     IF PAR-DIRECCION(IDX-PAR) = "P" AND
112500        PAR-R(IDX-PAR) > PAR-UMBRAL(IDX-PAR)
112600        MOVE 'Y' TO PAR-SIGNIFICATIVO(IDX-PAR)
112700     END-IF
112800     IF PAR-DIRECCION(IDX-PAR) = "N" AND
112900        PAR-R(IDX-PAR) < PAR-UMBRAL(IDX-PAR)
113000        MOVE 'Y' TO PAR-SIGNIFICATIVO(IDX-PAR)
113100     END-IF
113200     MOVE "MODERATE" TO PAR-FUERZA(IDX-PAR)
113300     IF PAR-R(IDX-PAR) > 0.700 OR PAR-R(IDX-PAR) < -0.700
113400        MOVE "STRONG"   TO PAR-FUERZA(IDX-PAR)
113500     END-IF.
113600 707-EVALUA-SIGNIFICANCIA-E. EXIT.
113700
113800*-----------------> RUTINA GENERICA DE RAIZ CUADRADA (NEWTON),
113900*                   SUSTITUYE A LA FUNCION DE PAQUETE SQRT
114000 710-RAIZ-CUADRADA SECTION.
114100     MOVE 'N' TO WKS-RAIZ-DIVISOR-CERO
114200     IF WKS-RAIZ-ENTRADA = ZEROS
114300        MOVE ZEROS TO WKS-RAIZ-RESULTADO
114400        SET WKS-RAIZ-ES-CERO TO TRUE
114500     ELSE
114600        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
114700        PERFORM 712-RAIZ-ITERACION 12 TIMES
114800        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
114900     END-IF.
115000 710-RAIZ-CUADRADA-E. EXIT.
115100
115200 712-RAIZ-ITERACION SECTION.
115300     COMPUTE WKS-RAIZ-APROX ROUNDED =
115400        (WKS-RAIZ-APROX + (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX))
115500         / 2.
115600 712-RAIZ-ITERACION-E. EXIT.
115700
115800*=================================================================
115900* SERIE 800 - CONSTRUCCION DEL REPORTE DE AUTENTICACION (U5, U7)
116000*=================================================================
116100 800-CONSTRUYE-REPORTE SECTION.
116200     PERFORM 810-ENCABEZADO
116300     PERFORM 820-DESGLOSE-CLASES
116400     PERFORM 830-RESUMEN-CAP
116500     PERFORM 840-RESUMEN-CORRELACION
116600     PERFORM 850-RECOMENDACIONES
116700     PERFORM 860-STATS-BIBLIOTECA.
116800 800-CONSTRUYE-REPORTE-E. EXIT.
116900
117000 810-ENCABEZADO SECTION.
117100     MOVE SPACES TO REG-REPORTE-LINEA
117200     MOVE "TAPHOSPEC RESIDUE AUTHENTICATION REPORT"
117300          TO REG-REPORTE-LINEA
117400     WRITE REG-REPORTE-LINEA
117500
117600     MOVE SPACES TO REG-REPORTE-LINEA
117700     MOVE "LABORATORIO ARQUEOMETRIA - CORRIDA ARQD3001"
117800          TO REG-REPORTE-LINEA
117900     WRITE REG-REPORTE-LINEA
118000
118100     MOVE SPACES TO REG-REPORTE-LINEA
118200     STRING "TOTAL ANALYSIS POINTS      : " DELIMITED BY SIZE
118300            WKS-EDS-ACEPTADOS              DELIMITED BY SIZE
118400            INTO REG-REPORTE-LINEA
118500     WRITE REG-REPORTE-LINEA
118600
118700     MOVE SPACES TO REG-REPORTE-LINEA
118800     STRING "POINTS REJECTED (BAD DATA) : " DELIMITED BY SIZE
118900            WKS-EDS-RECHAZADOS              DELIMITED BY SIZE
119000            INTO REG-REPORTE-LINEA
119100     WRITE REG-REPORTE-LINEA.
119200 810-ENCABEZADO-E. EXIT.
119300
119400 820-DESGLOSE-CLASES SECTION.
119500     MOVE SPACES TO REG-REPORTE-LINEA
119600     MOVE "CLASSIFICATION BREAKDOWN" TO REG-REPORTE-LINEA
119700     WRITE REG-REPORTE-LINEA
119800     PERFORM 825-IMPRIME-UNA-CLASE VARYING IDX-CLASE FROM 1
119900             BY 1 UNTIL IDX-CLASE > 8.
120000 820-DESGLOSE-CLASES-E. EXIT.
120100
120200 825-IMPRIME-UNA-CLASE SECTION.
120300     IF WKS-TC-CONTADOR(IDX-CLASE) > ZEROS
120400        IF WKS-EDS-ACEPTADOS > ZEROS
120500           COMPUTE WKS-PORCENTAJE-EDIT ROUNDED =
120600              WKS-TC-CONTADOR(IDX-CLASE) * 100 /
120700              WKS-EDS-ACEPTADOS
120800        ELSE
120900           MOVE ZEROS TO WKS-PORCENTAJE-EDIT
121000        END-IF
121100        MOVE SPACES TO REG-REPORTE-LINEA
121200        STRING "  " DELIMITED BY SIZE
121300               WKS-TC-NOMBRE(IDX-CLASE) DELIMITED BY SIZE
121400               "  COUNT: " DELIMITED BY SIZE
121500               WKS-TC-CONTADOR(IDX-CLASE) DELIMITED BY SIZE
121600               "  PCT: " DELIMITED BY SIZE
121700               WKS-PORCENTAJE-EDIT DELIMITED BY SIZE
121800               INTO REG-REPORTE-LINEA
121900        WRITE REG-REPORTE-LINEA
122000     END-IF.
122100 825-IMPRIME-UNA-CLASE-E. EXIT.
122200
122300 830-RESUMEN-CAP SECTION.
122400     MOVE SPACES TO REG-REPORTE-LINEA
122500     MOVE "CA/P RATIO SUMMARY" TO REG-REPORTE-LINEA
122600     WRITE REG-REPORTE-LINEA
122700
122800     IF WKS-CAPR-CONTADOR > ZEROS
122900        COMPUTE WKS-CAPR-MEDIA ROUNDED =
123000                WKS-CAPR-SUMA / WKS-CAPR-CONTADOR
123100        MOVE SPACES TO REG-REPORTE-LINEA
123200        STRING "  VALID RATIOS: " DELIMITED BY SIZE
123300               WKS-CAPR-CONTADOR DELIMITED BY SIZE
123400               "  MEAN CA/P: " DELIMITED BY SIZE
123500               WKS-CAPR-MEDIA DELIMITED BY SIZE
123600               INTO REG-REPORTE-LINEA
123700        WRITE REG-REPORTE-LINEA
123800        IF WKS-CAPR-MEDIA >= 1.50 AND WKS-CAPR-MEDIA <= 1.80
123900           MOVE SPACES TO REG-REPORTE-LINEA
124000           MOVE
124100           "  MEAN CA/P CONSISTENT WITH HYDROXYAPATITE/DAHLLITE"
124200           TO REG-REPORTE-LINEA
124300           WRITE REG-REPORTE-LINEA
124400           MOVE SPACES TO REG-REPORTE-LINEA
124500           MOVE
124600           "  (BIOGENIC PHOSPHATE, POSSIBLE GUANO INFLUENCE)"
124700           TO REG-REPORTE-LINEA
124800           WRITE REG-REPORTE-LINEA
124900        END-IF
125000     ELSE
125100        MOVE SPACES TO REG-REPORTE-LINEA
125200        MOVE "  NO VALID CA/P RATIOS IN THIS RUN"
125300             TO REG-REPORTE-LINEA
125400        WRITE REG-REPORTE-LINEA
125500     END-IF.
125600 830-RESUMEN-CAP-E. EXIT.
125700
125800 840-RESUMEN-CORRELACION SECTION.
125900     MOVE SPACES TO REG-REPORTE-LINEA
126000     MOVE "CORRELATION SUMMARY" TO REG-REPORTE-LINEA
126100     WRITE REG-REPORTE-LINEA
126200     PERFORM 845-IMPRIME-UN-PAR VARYING IDX-PAR FROM 1 BY 1
126300             UNTIL IDX-PAR > 6.
126400 840-RESUMEN-CORRELACION-E. EXIT.
126500
126600 845-IMPRIME-UN-PAR SECTION.
126700     IF PAR-N(IDX-PAR) >= 3
126800        MOVE PAR-R(IDX-PAR) TO WKS-R-EDIT
126900        MOVE SPACES TO REG-REPORTE-LINEA
127000        STRING "  " DELIMITED BY SIZE
127100               PAR-NOMBRE(IDX-PAR) DELIMITED BY SIZE
127200               "  R= " DELIMITED BY SIZE
127300               WKS-R-EDIT DELIMITED BY SIZE
127400               "  N= " DELIMITED BY SIZE
127500               PAR-N(IDX-PAR) DELIMITED BY SIZE
127600               "  SIG: " DELIMITED BY SIZE
127700               PAR-SIGNIFICATIVO(IDX-PAR) DELIMITED BY SIZE
127800               INTO REG-REPORTE-LINEA
127900        WRITE REG-REPORTE-LINEA
128000        IF PAR-SIGNIFICATIVO(IDX-PAR) = 'Y'
128100           MOVE SPACES TO REG-REPORTE-LINEA
128200           STRING "    " DELIMITED BY SIZE
128300                  PAR-FUERZA(IDX-PAR) DELIMITED BY SIZE
128400                  " - " DELIMITED BY SIZE
128500                  PAR-INTERPRETACION(IDX-PAR) DELIMITED BY SIZE
128600                  INTO REG-REPORTE-LINEA
128700           WRITE REG-REPORTE-LINEA
128800        END-IF
128900     END-IF.
129000 845-IMPRIME-UN-PAR-E. EXIT.
129100
129200 850-RECOMENDACIONES SECTION.
129300     MOVE SPACES TO REG-REPORTE-LINEA
129400     MOVE "RECOMMENDATIONS" TO REG-REPORTE-LINEA
129500     WRITE REG-REPORTE-LINEA
129600
129700     IF WKS-TALLY-ORGANICO > ZEROS
129800        MOVE SPACES TO REG-REPORTE-LINEA
129900        STRING "  ORGANIC POINTS (" DELIMITED BY SIZE
130000               WKS-TALLY-ORGANICO DELIMITED BY SIZE
130100               "): PROCEED TO FTIR/GC-MS CONFIRMATION"
130200               DELIMITED BY SIZE
130300               INTO REG-REPORTE-LINEA
130400        WRITE REG-REPORTE-LINEA
130500     END-IF
130600     IF WKS-TALLY-MINERAL > ZEROS
130700        MOVE SPACES TO REG-REPORTE-LINEA
130800        STRING "  MINERAL MIMICS (" DELIMITED BY SIZE
130900               WKS-TALLY-MINERAL DELIMITED BY SIZE
131000               "): EXCLUDE FROM ORGANIC RESIDUE INTERPRETATION"
131100               DELIMITED BY SIZE
131200               INTO REG-REPORTE-LINEA
131300        WRITE REG-REPORTE-LINEA
131400     END-IF
131500     IF WKS-TALLY-AMBIGUO > ZEROS
131600        MOVE SPACES TO REG-REPORTE-LINEA
131700        STRING "  AMBIGUOUS POINTS (" DELIMITED BY SIZE
131800               WKS-TALLY-AMBIGUO DELIMITED BY SIZE
131900               "): RECOMMEND HIGH-MAGNIFICATION SEM ASSESSMENT"
132000               DELIMITED BY SIZE
132100               INTO REG-REPORTE-LINEA
132200        WRITE REG-REPORTE-LINEA
132300     END-IF
132400     IF PAR-SIGNIFICATIVO(1) = 'Y'
132500        MOVE SPACES TO REG-REPORTE-LINEA
132600        MOVE
132700        "  P-CA CORRELATION SIGNIFICANT: REVIEW TAPHONOMIC"
132800        TO REG-REPORTE-LINEA
132900        WRITE REG-REPORTE-LINEA
133000        MOVE SPACES TO REG-REPORTE-LINEA
133100        MOVE "  CONTEXT BEFORE ACCEPTING ORGANIC ATTRIBUTION"
133200             TO REG-REPORTE-LINEA
133300        WRITE REG-REPORTE-LINEA
133400     END-IF.
133500 850-RECOMENDACIONES-E. EXIT.
133600
133700 860-STATS-BIBLIOTECA SECTION.
133800     MOVE SPACES TO REG-REPORTE-LINEA
133900     MOVE "LIBRARY STATISTICS" TO REG-REPORTE-LINEA
134000     WRITE REG-REPORTE-LINEA
134100
134200     MOVE SPACES TO REG-REPORTE-LINEA
134300     STRING "  TOTAL ENTRIES: " DELIMITED BY SIZE
134400            WKS-BIB-TOTAL DELIMITED BY SIZE
134500            "  ARCHAEOLOGICAL: " DELIMITED BY SIZE
134600            WKS-BIB-ARQUEO DELIMITED BY SIZE
134700            "  EXPERIMENTAL: " DELIMITED BY SIZE
134800            WKS-BIB-EXPER DELIMITED BY SIZE
134900            INTO REG-REPORTE-LINEA
135000     WRITE REG-REPORTE-LINEA
135100
135200     MOVE SPACES TO REG-REPORTE-LINEA
135300     STRING "  VERIFIED: " DELIMITED BY SIZE
135400            WKS-BIB-VERIF DELIMITED BY SIZE
135500            "  HAS-EDS: " DELIMITED BY SIZE
135600            WKS-BIB-EDS DELIMITED BY SIZE
135700            "  HAS-FTIR: " DELIMITED BY SIZE
135800            WKS-BIB-FTIR DELIMITED BY SIZE
135900            "  MULTIMODAL: " DELIMITED BY SIZE
136000            WKS-BIB-MULTI DELIMITED BY SIZE
136100            INTO REG-REPORTE-LINEA
136200     WRITE REG-REPORTE-LINEA
136300
136400     PERFORM 865-IMPRIME-UN-MATERIAL VARYING IDX-MAT FROM 1
136500             BY 1 UNTIL IDX-MAT > WKS-MAT-OCCURS.
136600 860-STATS-BIBLIOTECA-E. EXIT.
136700
136800 865-IMPRIME-UN-MATERIAL SECTION.
136900     MOVE SPACES TO REG-REPORTE-LINEA
137000     STRING "  MATERIAL " DELIMITED BY SIZE
137100            WKS-MAT-NOMBRE(IDX-MAT) DELIMITED BY SIZE
137200            "  COUNT: " DELIMITED BY SIZE
137300            WKS-MAT-CONTADOR(IDX-MAT) DELIMITED BY SIZE
137400            INTO REG-REPORTE-LINEA
137500     WRITE REG-REPORTE-LINEA.
137600 865-IMPRIME-UN-MATERIAL-E. EXIT.
137700
137800*=================================================================
137900* SERIE 900 - REGISTRO DE ERRORES DE VALIDACION (U1)
138000*=================================================================
138100 900-REGISTRA-ERROR SECTION.
138200     MOVE SPACES TO REG-ERROR-LINEA
138300     MOVE WKS-PA-ID TO WKS-MSG-PUNTO
138400     MOVE
138500     "REQUIRED FIELD C/P/CA/MN MISSING OR NON-NUMERIC, SKIPPED"
138600     TO WKS-MSG-TEXTO
138700     STRING "POINT " DELIMITED BY SIZE
138800            WKS-MSG-PUNTO DELIMITED BY SIZE
138900            " - " DELIMITED BY SIZE
139000            WKS-MSG-TEXTO DELIMITED BY SIZE
139100            INTO REG-ERROR-LINEA
139200     WRITE REG-ERROR-LINEA.
139300 900-REGISTRA-ERROR-E. EXIT.
139400
139500*=================================================================
139600* SERIE XXX - CIERRE DE ARCHIVOS
139700*=================================================================
139800 XXX-CIERRA-ARCHIVOS SECTION.
139900     CLOSE EDS-INPUT
140000     CLOSE LIBRARY-INPUT
140100     CLOSE AUTH-OUTPUT
140200     CLOSE MATCH-OUTPUT
140300     CLOSE REPORT-OUTPUT
140400     CLOSE ERROR-LOG.
140500 XXX-CIERRA-ARCHIVOS-E. EXIT.
