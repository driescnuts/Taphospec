000100******************************************************************
000200* FECHA       : 14/05/2024                                       *
000300* PROGRAMADOR : SILVIA ALDANA (SGA)                               *
000400* APLICACION  : LABORATORIO ARQUEOMETRIA                          *
000500* MIEMBRO     : ARQEDS                                            *
000600* TIPO        : COPY - LAYOUT DE ENTRADA                          *
000700* DESCRIPCION : PUNTO DE ANALISIS SEM-EDS SOBRE RESIDUO ADHERIDO  *
000800*             : A INSTRUMENTO LITICO. UN REGISTRO POR PUNTO       *
000900*             : ANALIZADO, PORCENTAJES DE MASA POR ELEMENTO.      *
001000* ARCHIVOS    : EDS-INPUT (PS, LRECL 50)                          *
001100******************************************************************
001200* ARQ0001 SGA 14/05/2024 VERSION INICIAL DEL LAYOUT              *ARQ0001
001300******************************************************************
001400 01  ARQEDS.
001500     05  EDS-PUNTO-ID            PIC 9(05).
001600*---------------> PORCENTAJES DE MASA, REQUERIDOS
001700     05  EDS-ELEM-C              PIC 9(03)V99.
001800     05  EDS-ELEM-P              PIC 9(03)V99.
001900     05  EDS-ELEM-CA             PIC 9(03)V99.
002000     05  EDS-ELEM-MN             PIC 9(03)V99.
002100*---------------> PORCENTAJES DE MASA, OPCIONALES (CERO SI FALTAN)
002200     05  EDS-ELEM-K              PIC 9(03)V99.
002300     05  EDS-ELEM-AL             PIC 9(03)V99.
002400     05  EDS-ELEM-FE             PIC 9(03)V99.
002500     05  EDS-ELEM-SI             PIC 9(03)V99.
002600     05  EDS-ELEM-MG             PIC 9(03)V99.
