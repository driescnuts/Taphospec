000100******************************************************************
000200* FECHA       : 14/05/2024                                       *
000300* PROGRAMADOR : SILVIA ALDANA (SGA)                               *
000400* APLICACION  : LABORATORIO ARQUEOMETRIA                          *
000500* MIEMBRO     : ARQMAT                                            *
000600* TIPO        : COPY - LAYOUT DE SALIDA                          *
000700* DESCRIPCION : COINCIDENCIA DE UN PUNTO EDS CONTRA LA TABLA DE   *
000800*             : LA BIBLIOTECA DE REFERENCIA, ORDENADA POR         *
000900*             : DISTANCIA ASCENDENTE (MAS PARECIDO PRIMERO).      *
001000* ARCHIVOS    : MATCH-OUTPUT (PS, LRECL 67)                       *
001100******************************************************************
001200* ARQ0001 SGA 14/05/2024 VERSION INICIAL DEL LAYOUT              *ARQ0001
001300******************************************************************
001400 01  ARQMAT.
001500     05  MAT-RANGO               PIC 9(02).
001600     05  MAT-LIB-ID              PIC 9(05).
001700     05  MAT-NOMBRE              PIC X(30).
001800     05  MAT-TIPO-MATERIAL       PIC X(16).
001900     05  MAT-DISTANCIA           PIC 9(05)V999.
002000     05  MAT-SIMILITUD           PIC 9V9999.
002100     05  FILLER                  PIC X(01).
