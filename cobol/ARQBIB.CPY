000100******************************************************************
000200* FECHA       : 14/05/2024                                       *
000300* PROGRAMADOR : SILVIA ALDANA (SGA)                               *
000400* APLICACION  : LABORATORIO ARQUEOMETRIA                          *
000500* MIEMBRO     : ARQBIB                                            *
000600* TIPO        : COPY - LAYOUT DE ENTRADA                          *
000700* DESCRIPCION : ENTRADA DE LA BIBLIOTECA DE REFERENCIA DE         *
000800*             : RESIDUOS AUTENTICADOS. ORDENADA ASCENDENTE POR    *
000900*             : BIB-LIB-ID, SE CARGA COMPLETA EN TABLA DE MEMORIA *
001000* ARCHIVOS    : LIBRARY-INPUT (PS, LRECL 104)                     *
001100******************************************************************
001200* ARQ0001 SGA 14/05/2024 VERSION INICIAL DEL LAYOUT              *ARQ0001
001300******************************************************************
001400 01  ARQBIB.
001500     05  BIB-LIB-ID              PIC 9(05).
001600     05  BIB-NOMBRE              PIC X(30).
001700     05  BIB-TIPO-ESPEC          PIC X(01).
001800        88  BIB-ESPEC-ARQUEO             VALUE 'A'.
001900        88  BIB-ESPEC-EXPER              VALUE 'E'.
002000     05  BIB-TIPO-MATERIAL       PIC X(16).
002100     05  BIB-VERIFICADO          PIC X(01).
002200        88  BIB-ES-VERIFICADO             VALUE 'Y'.
002300     05  BIB-TIENE-EDS           PIC X(01).
002400        88  BIB-EDS-DISPONIBLE            VALUE 'Y'.
002500     05  BIB-TIENE-FTIR          PIC X(01).
002600        88  BIB-FTIR-DISPONIBLE           VALUE 'Y'.
002700     05  BIB-CALIDAD             PIC 9(01).
002800*---------------> PORCENTAJES DE MASA DE REFERENCIA
002900     05  BIB-ELEM-C              PIC 9(03)V99.
003000     05  BIB-ELEM-P              PIC 9(03)V99.
003100     05  BIB-ELEM-CA             PIC 9(03)V99.
003200     05  BIB-ELEM-MN             PIC 9(03)V99.
003300     05  BIB-ELEM-K              PIC 9(03)V99.
003400     05  BIB-ELEM-AL             PIC 9(03)V99.
003500     05  BIB-ELEM-FE             PIC 9(03)V99.
003600     05  BIB-ELEM-SI             PIC 9(03)V99.
003700     05  BIB-ELEM-MG             PIC 9(03)V99.
003800     05  FILLER                  PIC X(03).
